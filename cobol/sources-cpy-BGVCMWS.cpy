000100*-----------------------------------------------------------*
000200* BGVCMWS.cpybk
000300* COMMON WORK AREA - SHARED BY THE BUDGET VALORIZATION BATCH
000400* AND ITS CALLED COMMON MODULES (BGVCURCK, BGVCATCK).
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* BGV001  14/03/1991  ASARR   - INITIAL VERSION, LIFTED OUT       BGV001  
000900*                       OF BGVMAIN SO THE CURRENCY AND
001000*                       CATEGORY CHECK MODULES CAN SHARE THE
001100*                       SAME FILE STATUS 88-LEVELS.
001200*-----------------------------------------------------------*
001300 05  WK-C-FILE-STATUS           PIC X(02)  VALUE SPACES.
001400     88  WK-C-SUCCESSFUL                   VALUE "00".
001500     88  WK-C-END-OF-FILE                  VALUE "10".
001600     88  WK-C-RECORD-NOT-FOUND              VALUE "23".
001700 05  WK-C-FOUND                 PIC X(01)  VALUE "Y".
001800 05  WK-C-NOT-FOUND             PIC X(01)  VALUE "N".
001900 05  FILLER                     PIC X(05)  VALUE SPACES.
