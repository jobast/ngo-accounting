000100*-----------------------------------------------------------*
000200* BGVPRJ.cpybk
000300* I-O FORMAT : PRJ-RECORD  FROM FILE PROJECT
000400* ONE RECORD PER PROJECT. DONOR CODE MUST EXIST ON THE DONOR
000500* FILE, CURRENCY CODE MUST EXIST ON THE CURRENCY REFERENCE
000600* FILE. PRJ-BUDGET-XOF IS THE DECLARED TOTAL BUDGET ALREADY
000700* CONVERTED TO XOF BY THE PROJECT OFFICER AT SIGNATURE TIME.
000800*-----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------*
001100* BGV001  14/03/1991  ASARR   - INITIAL VERSION.                  BGV001  
001200* BGV014  02/02/1999  MDIOP   - Y2K REVIEW - PRJ-DATE-START       BGV014  
001300*                       AND PRJ-DATE-END EXPANDED FROM
001400*                       9(06) YYMMDD TO 9(08) YYYYMMDD.
001500* BGV021  30/01/2005  SFALL   - ADDED PRJ-STATUS SO CLOSED        BGV021  
001600*                       PROJECTS CAN BE KEPT ON FILE FOR
001700*                       THE AUDIT TRAIL INSTEAD OF BEING
001800*                       DELETED.
001900*-----------------------------------------------------------*
002000     05  PRJ-RECORD              PIC X(107).
002100     05  PRJ-RECORD-R  REDEFINES PRJ-RECORD.
002200         10  PRJ-CODE             PIC X(08).
002300*                                    PROJECT CODE
002400         10  PRJ-NAME             PIC X(50).
002500*                                    PROJECT NAME
002600         10  PRJ-DON-CODE         PIC X(08).
002700*                                    OWNING DONOR CODE
002800         10  PRJ-DATE-START       PIC 9(08).
002900         10  PRJ-DATE-START-R REDEFINES PRJ-DATE-START.
003000             15  PRJ-DTS-CCYY     PIC 9(04).
003100             15  PRJ-DTS-MM       PIC 9(02).
003200             15  PRJ-DTS-DD       PIC 9(02).
003300         10  PRJ-DATE-END         PIC 9(08).
003400         10  PRJ-DATE-END-R   REDEFINES PRJ-DATE-END.
003500             15  PRJ-DTE-CCYY     PIC 9(04).
003600             15  PRJ-DTE-MM       PIC 9(02).
003700             15  PRJ-DTE-DD       PIC 9(02).
003800         10  PRJ-BUDGET-XOF       PIC S9(11)V99.
003900*                                    DECLARED TOTAL BUDGET XOF
004000         10  PRJ-CUR-CODE         PIC X(03).
004100*                                    WORKING CURRENCY CODE
004200         10  PRJ-STATUS           PIC X(08).
004300             88  PRJ-ACTIVE               VALUE "ACTIF".
004400             88  PRJ-CLOSED               VALUE "CLOS".
004500         10  FILLER               PIC X(01)  VALUE SPACES.
