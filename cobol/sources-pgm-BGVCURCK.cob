000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BGVCURCK.
000500 AUTHOR.         A. SARR.
000600 INSTALLATION.   CREATES - CASAMANCE.
000700 DATE-WRITTEN.   14 MARS 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CREATES COMPTABILITE - USAGE INTERNE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED COMMON MODULE TO CHECK THE
001200*               CURRENCY REFERENCE TABLE. THE TABLE IS BUILT
001300*               FROM THE CURRENCY REFERENCE FILE ON THE
001400*               FIRST CALL OF A RUN AND KEPT RESIDENT FOR
001500*               THE REST OF THE RUN - THE FILE NEVER CHANGES
001600*               DURING A BATCH.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* BGV001 - ASARR   - 14/03/1991 - INITIAL VERSION.                BGV001  
002200* BGV014 - MDIOP   - 02/02/1999 - Y2K REVIEW - NO DATE FIELDS     BGV014  
002300*                     IN THIS MODULE, NO CHANGE REQUIRED.
002400* BGV027 - SFALL   - 19/11/2008 - RAISED WK-C-CUR-MAX-ENTRIES     BGV027  
002500*                     FROM 10 TO 20 FOR THE NEW CHF LINE OF
002600*                     CREDIT CURRENCIES.
002700* BGV033 - CNDOUR  - 06/04/2015 - RECOMPILED AFTER THE            BGV033  
002800*                     CURRENCY REFERENCE RECORD LAYOUT WAS
002900*                     MOVED TO COPYBOOK BGVCUR.
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    UPSI-0 IS UPSI-ABEND-SWITCH
003900                      ON  STATUS IS ABEND-WAS-REQUESTED
004000                      OFF STATUS IS ABEND-NOT-REQUESTED.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CURRENCY-FILE ASSIGN TO CURFILE
004500            ORGANIZATION  IS LINE SEQUENTIAL
004600            FILE STATUS   IS WK-C-FILE-STATUS.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200***************
005300 FD  CURRENCY-FILE
005400     LABEL RECORDS ARE OMITTED
005500     DATA RECORD IS WK-C-CUR-REC.
005600 01  WK-C-CUR-REC.
005700     COPY BGVCUR.
005800
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM BGVCURCK **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-C-COMMON.
006600     COPY BGVCMWS.
006700
006800 01  WK-C-SWITCHES.
006900     05  WK-C-TABLE-LOADED-SW        PIC X(01)  VALUE "N".
007000         88  WK-C-TABLE-LOADED               VALUE "Y".
007100     05  WK-C-END-OF-CUR-SW          PIC X(01)  VALUE "N".
007200         88  WK-C-END-OF-CUR                  VALUE "Y".
007300     05  FILLER                      PIC X(05)  VALUE SPACES.
007400
007500 01  WK-C-CUR-TABLE-AREA.
007600     05  WK-C-CUR-ENTRY-CNT          PIC 9(03)  COMP  VALUE ZERO.
007700     05  WK-C-CUR-SUB                PIC 9(03)  COMP  VALUE ZERO.
007800     05  WK-C-CUR-ENTRY  OCCURS 20 TIMES
007900                          INDEXED BY WK-C-CUR-NDX.
008000         10  WK-C-CUR-TAB-KEY.
008100             15  WK-C-CUR-TAB-CODE   PIC X(03).
008200             15  WK-C-CUR-TAB-NAME   PIC X(20).
008300         10  WK-C-CUR-TAB-KEY-R  REDEFINES WK-C-CUR-TAB-KEY.
008400*                                    VUE A PLAT POUR L'ANCIEN
008500*                                    PROGRAMME D'EDITION DES
008600*                                    DEVISES (DEPOSE EN 2002).
008700             15  WK-C-CUR-TAB-KEY-FLAT   PIC X(23).
008800         10  WK-C-CUR-TAB-RATE       PIC 9(05)V99.
008900         10  WK-C-CUR-TAB-RATE-R REDEFINES WK-C-CUR-TAB-RATE.
009000             15  WK-C-CUR-TAB-RATE-WHOLE PIC 9(05).
009100             15  WK-C-CUR-TAB-RATE-CENTS PIC 9(02).
009200         10  FILLER                  PIC X(05).
009300
009400 LINKAGE SECTION.
009500*****************
009600 COPY CURCK.
009700 EJECT
009800***************************************************
009900 PROCEDURE DIVISION USING WK-C-CURCK-RECORD.
010000***************************************************
010100 MAIN-MODULE.
010200     IF  NOT WK-C-TABLE-LOADED
010300         PERFORM A000-LOAD-CURRENCY-TABLE
010400            THRU A099-LOAD-CURRENCY-TABLE-EX.
010500     PERFORM B000-LOOKUP-CURRENCY-CODE
010600        THRU B099-LOOKUP-CURRENCY-CODE-EX.
010700     EXIT PROGRAM.
010800
010900*----------------------------------------------------------------*
011000 A000-LOAD-CURRENCY-TABLE.
011100*    RUNS ONCE PER BATCH - BUILDS THE RESIDENT TABLE FROM THE
011200*    CURRENCY REFERENCE FILE.
011300*----------------------------------------------------------------*
011400     OPEN INPUT CURRENCY-FILE.
011500     IF  NOT WK-C-SUCCESSFUL
011600         DISPLAY "BGVCURCK - OPEN FILE ERROR - CURFILE"
011700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011800         SET ABEND-WAS-REQUESTED TO TRUE
011900         GO TO A099-LOAD-CURRENCY-TABLE-EX.
012000
012100     MOVE "N" TO WK-C-END-OF-CUR-SW.
012200     PERFORM A010-READ-CURRENCY-RECORD
012300        UNTIL WK-C-END-OF-CUR.
012400
012500     CLOSE CURRENCY-FILE.
012600     SET WK-C-TABLE-LOADED TO TRUE.
012700
012800 A010-READ-CURRENCY-RECORD.
012900     READ CURRENCY-FILE
013000         AT END
013100             SET WK-C-END-OF-CUR TO TRUE
013200         NOT AT END
013300             ADD 1 TO WK-C-CUR-ENTRY-CNT
013400             MOVE CUR-CODE      TO WK-C-CUR-TAB-CODE
013500                                    (WK-C-CUR-ENTRY-CNT)
013600             MOVE CUR-NAME      TO WK-C-CUR-TAB-NAME
013700                                    (WK-C-CUR-ENTRY-CNT)
013800             MOVE CUR-RATE-XOF  TO WK-C-CUR-TAB-RATE
013900                                    (WK-C-CUR-ENTRY-CNT)
014000     END-READ.
014100
014200*----------------------------------------------------------------*
014300 A099-LOAD-CURRENCY-TABLE-EX.
014400*----------------------------------------------------------------*
014500     EXIT.
014600
014700*----------------------------------------------------------------*
014800 B000-LOOKUP-CURRENCY-CODE.
014900*    LINEAR SEARCH - THE TABLE HAS AT MOST A HANDFUL OF ROWS.
015000*----------------------------------------------------------------*
015100     MOVE WK-C-NOT-FOUND TO WK-C-CURCK-FOUND.
015200     MOVE SPACES         TO WK-C-CURCK-NAME.
015300     MOVE ZERO           TO WK-C-CURCK-RATE-XOF.
015400     MOVE 1              TO WK-C-CUR-SUB.
015500
015600     PERFORM B010-SEARCH-ONE-CUR-ENTRY
015700             UNTIL WK-C-CUR-SUB > WK-C-CUR-ENTRY-CNT
015800                OR WK-C-CURCK-FOUND = WK-C-FOUND.
015900
016000*----------------------------------------------------------------*
016100 B099-LOOKUP-CURRENCY-CODE-EX.
016200*----------------------------------------------------------------*
016300     EXIT.
016400
016500*----------------------------------------------------------------*
016600 B010-SEARCH-ONE-CUR-ENTRY.
016700*----------------------------------------------------------------*
016800     IF  WK-C-CURCK-CODE = WK-C-CUR-TAB-CODE (WK-C-CUR-SUB)
016900         MOVE WK-C-FOUND        TO WK-C-CURCK-FOUND
017000         MOVE WK-C-CUR-TAB-NAME (WK-C-CUR-SUB)
017100                                TO WK-C-CURCK-NAME
017200         MOVE WK-C-CUR-TAB-RATE (WK-C-CUR-SUB)
017300                                TO WK-C-CURCK-RATE-XOF
017400     END-IF.
017500     ADD 1 TO WK-C-CUR-SUB.
017600
017700******************************************************************
017800*************** END OF PROGRAM SOURCE -  BGVCURCK ***************
017900******************************************************************
