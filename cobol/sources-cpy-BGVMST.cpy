000100*-----------------------------------------------------------*
000200* BGVMST.cpybk
000300* I-O FORMAT : MST-RECORD  FROM FILE BUDGET MASTER
000400* OUTPUT OF BGVMAIN - ONE RECORD PER ACCEPTED BUDGET LINE,
000500* CARRYING THE VALORIZED AMOUNT IN THE PROJECT'S WORKING
000600* CURRENCY AND ITS XOF EQUIVALENT.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* BGV001  14/03/1991  ASARR   - INITIAL VERSION.                  BGV001  
001100* BGV009  11/09/1995  ASARR   - MST-AMOUNT WIDENED TO MATCH       BGV009  
001200*                       LIG-QTY/LIG-UNIT-COST WIDENING.
001300* BGV027  19/11/2008  SFALL   - ADDED MST-AMOUNT-XOF SO THE       BGV027  
001400*                       CONSOLIDATED XOF REPORT NO LONGER
001500*                       HAS TO RE-CONVERT EVERY LINE.
001600*-----------------------------------------------------------*
001700     05  MST-RECORD              PIC X(128).
001800     05  MST-RECORD-R  REDEFINES MST-RECORD.
001900         10  MST-PRJ-CODE         PIC X(08).
002000*                                    PROJECT CODE
002100         10  MST-CAT-CODE         PIC X(08).
002200*                                    CATEGORY CODE
002300         10  MST-LIG-CODE         PIC X(04).
002400*                                    LINE CODE WITHIN PROJECT
002500         10  MST-LIG-LABEL        PIC X(45).
002600*                                    LINE LABEL
002700         10  MST-LIG-YEAR         PIC 9(04).
002800         10  MST-LIG-QTY          PIC S9(07)V9(02).
002900*                                    QUANTITY
003000         10  MST-LIG-UNIT         PIC X(10).
003100*                                    UNIT OF MEASURE
003200         10  MST-LIG-UNIT-COST    PIC S9(09)V99.
003300*                                    UNIT COST, PROJECT CCY
003400         10  MST-AMOUNT           PIC S9(11)V99.
003500*                                    PLANNED AMOUNT, PROJECT CCY
003600         10  MST-AMOUNT-XOF       PIC S9(13)V99.
003700*                                    PLANNED AMOUNT, XOF
003800         10  FILLER               PIC X(01)  VALUE SPACES.
