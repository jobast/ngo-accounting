000100*-----------------------------------------------------------*
000200* BGVCUR.cpybk
000300* I-O FORMAT : CUR-RECORD  FROM FILE CURRENCY REFERENCE
000400* ISO CURRENCY CODES AND THEIR EXCHANGE RATE TO XOF, AS
000500* MAINTAINED BY COMPTA ON THE LAST DAY OF EACH MONTH.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* BGV001  14/03/1991  ASARR   - INITIAL VERSION. USD AND FRF      BGV001  
001000*                       ONLY AT THE TIME.
001100* BGV014  02/02/1999  MDIOP   - Y2K REVIEW - NO DATE FIELDS       BGV014  
001200*                       IN THIS RECORD, NO CHANGE REQUIRED.
001300* BGV027  19/11/2008  SFALL   - ADDED CHF FOR THE SWISS           BGV027  
001400*                       CO-FINANCING LINES (GIUB).
001500* BGV033  06/04/2015  CNDOUR  - RECAST AS A RAW BUFFER WITH       BGV033  
001600*                       REDEFINES, IN LINE WITH THE OTHER
001700*                       REFERENCE COPYBOOKS OF THIS SYSTEM.
001800*-----------------------------------------------------------*
001900     05  CUR-RECORD              PIC X(31).
002000     05  CUR-RECORD-R  REDEFINES CUR-RECORD.
002100         10  CUR-CODE             PIC X(03).
002200*                                    ISO CURRENCY CODE
002300         10  CUR-NAME             PIC X(20).
002400*                                    CURRENCY NAME
002500         10  CUR-RATE-XOF         PIC 9(05)V99.
002600*                                    RATE TO 1 XOF
002700         10  FILLER               PIC X(01)  VALUE SPACES.
