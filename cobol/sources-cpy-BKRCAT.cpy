000100*-----------------------------------------------------------*
000200* BKRCAT.cpybk
000300* I-O FORMAT : BKP-RECORD  FROM FILE BACKUP CATALOG
000400* ONE RECORD PER DATABASE BACKUP COPY TAKEN BY THE NIGHTLY
000500* SAVE JOB. SORTED BY BKP-TYPE ASCENDING THEN BY BKP-DATE
000600* AND BKP-TIME DESCENDING (NEWEST FIRST WITHIN A TYPE).
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* BKR001  04/06/1996  ASARR   - INITIAL VERSION, DAILY SAVES      BKR001  
001100*                       ONLY.
001200* BKR006  17/10/2001  MDIOP   - ADDED WEEKLY AND MANUAL           BKR006  
001300*                       BACKUP TYPES TO THE CATALOG.
001400*-----------------------------------------------------------*
001500     05  BKP-RECORD              PIC X(72).
001600     05  BKP-RECORD-R  REDEFINES BKP-RECORD.
001700         10  BKP-TYPE             PIC X(07).
001800             88  BKP-TYPE-DAILY           VALUE "DAILY".
001900             88  BKP-TYPE-WEEKLY          VALUE "WEEKLY".
002000             88  BKP-TYPE-MANUAL          VALUE "MANUAL".
002100         10  BKP-FILENAME         PIC X(40).
002200*                                    BACKUP FILE NAME
002300         10  BKP-SIZE             PIC 9(10).
002400*                                    SIZE IN BYTES
002500         10  BKP-DATE             PIC 9(08).
002600         10  BKP-DATE-R REDEFINES BKP-DATE.
002700             15  BKP-DTE-CCYY     PIC 9(04).
002800             15  BKP-DTE-MM       PIC 9(02).
002900             15  BKP-DTE-DD       PIC 9(02).
003000         10  BKP-TIME             PIC 9(06).
003100*                                    CREATION TIME HHMMSS
003200         10  FILLER               PIC X(01)  VALUE SPACES.
