000100*-----------------------------------------------------------*
000200* BGVDON.cpybk
000300* I-O FORMAT : DON-RECORD  FROM FILE DONOR (BAILLEUR)
000400* ONE RECORD PER FUNDING PARTNER. CURRENCY CODE MUST EXIST
000500* ON THE CURRENCY REFERENCE FILE (SEE BGVCUR.cpybk).
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* BGV001  14/03/1991  ASARR   - INITIAL VERSION - CODE, NAME      BGV001  
001000*                       AND CURRENCY ONLY.
001100* BGV011  25/05/1997  ASARR   - ADDED DON-COUNTRY FOR THE         BGV011  
001200*                       ANNUAL REPORT TO THE BOARD.
001300* BGV021  30/01/2005  SFALL   - ADDED DON-EMAIL - BAILLEURS       BGV021  
001400*                       NOW WANT THE RECONCILIATION MAILED
001500*                       TO THEM DIRECTLY.
001600*-----------------------------------------------------------*
001700     05  DON-RECORD              PIC X(112).
001800     05  DON-RECORD-R  REDEFINES DON-RECORD.
001900         10  DON-CODE             PIC X(08).
002000*                                    DONOR CODE
002100         10  DON-NAME             PIC X(40).
002200*                                    DONOR NAME
002300         10  DON-COUNTRY          PIC X(20).
002400*                                    COUNTRY
002500         10  DON-EMAIL            PIC X(40).
002600*                                    CONTACT E-MAIL
002700         10  DON-CUR-CODE         PIC X(03).
002800*                                    WORKING CURRENCY CODE
002900         10  FILLER               PIC X(01)  VALUE SPACES.
