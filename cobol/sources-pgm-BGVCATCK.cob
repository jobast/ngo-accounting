000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BGVCATCK.
000500 AUTHOR.         A. SARR.
000600 INSTALLATION.   CREATES - CASAMANCE.
000700 DATE-WRITTEN.   14 MARS 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CREATES COMPTABILITE - USAGE INTERNE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED COMMON MODULE TO CHECK THE
001200*               BUDGET CATEGORY REFERENCE TABLE. THE TABLE
001300*               IS BUILT FROM THE CATEGORY REFERENCE FILE ON
001400*               THE FIRST CALL OF A RUN AND KEPT RESIDENT.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* BGV001 - ASARR   - 14/03/1991 - INITIAL VERSION.                BGV001  
002000* BGV019 - MDIOP   - 07/06/2003 - RAISED WK-C-CAT-MAX-ENTRIES     BGV019  
002100*                     FROM 04 TO 10 FOR PROGRAM, OVERHEAD AND
002200*                     AUDIT CATEGORIES.
002300* BGV033 - CNDOUR  - 06/04/2015 - RECOMPILED AFTER THE            BGV033  
002400*                     CATEGORY REFERENCE RECORD LAYOUT WAS
002500*                     MOVED TO COPYBOOK BGVCAT.
002600*----------------------------------------------------------------*
002700 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    UPSI-0 IS UPSI-ABEND-SWITCH
003500                      ON  STATUS IS ABEND-WAS-REQUESTED
003600                      OFF STATUS IS ABEND-NOT-REQUESTED.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CATEGORY-FILE ASSIGN TO CATFILE
004100            ORGANIZATION  IS LINE SEQUENTIAL
004200            FILE STATUS   IS WK-C-FILE-STATUS.
004300
004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800***************
004900 FD  CATEGORY-FILE
005000     LABEL RECORDS ARE OMITTED
005100     DATA RECORD IS WK-C-CAT-REC.
005200 01  WK-C-CAT-REC.
005300     COPY BGVCAT.
005400
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM BGVCATCK **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-COMMON.
006200     COPY BGVCMWS.
006300
006400 01  WK-C-SWITCHES.
006500     05  WK-C-TABLE-LOADED-SW        PIC X(01)  VALUE "N".
006600         88  WK-C-TABLE-LOADED               VALUE "Y".
006700     05  WK-C-END-OF-CAT-SW          PIC X(01)  VALUE "N".
006800         88  WK-C-END-OF-CAT                  VALUE "Y".
006900     05  FILLER                      PIC X(05)  VALUE SPACES.
007000
007100 01  WK-C-CAT-TABLE-AREA.
007200     05  WK-C-CAT-ENTRY-CNT          PIC 9(03)  COMP  VALUE ZERO.
007300     05  WK-C-CAT-SUB                PIC 9(03)  COMP  VALUE ZERO.
007400     05  WK-C-CAT-ENTRY  OCCURS 10 TIMES
007500                          INDEXED BY WK-C-CAT-NDX.
007600         10  WK-C-CAT-TAB-CODE       PIC X(08).
007700         10  WK-C-CAT-TAB-KEY REDEFINES WK-C-CAT-TAB-CODE.
007800*                                    VUE A PLAT POUR L'ANCIEN
007900*                                    PROGRAMME DE CONTROLE DES
008000*                                    CATEGORIES (DEPOSE EN 2002).
008100             15  WK-C-CAT-TAB-KEY-FLAT    PIC X(08).
008200         10  WK-C-CAT-TAB-NAME       PIC X(30).
008300         10  WK-C-CAT-TAB-NAME-R REDEFINES WK-C-CAT-TAB-NAME.
008400*                                    VUE ABREGEE POUR L'EN-TETE
008500*                                    DE L'ETAT BUDGETAIRE
008600*                                    (15 CARACTERES MAXIMUM).
008700             15  WK-C-CAT-TAB-NAME-SHORT  PIC X(15).
008800             15  FILLER                   PIC X(15).
008900         10  FILLER                  PIC X(05).
009000
009100 LINKAGE SECTION.
009200*****************
009300 COPY CATCK.
009400 EJECT
009500***************************************************
009600 PROCEDURE DIVISION USING WK-C-CATCK-RECORD.
009700***************************************************
009800 MAIN-MODULE.
009900     IF  NOT WK-C-TABLE-LOADED
010000         PERFORM A000-LOAD-CATEGORY-TABLE
010100            THRU A099-LOAD-CATEGORY-TABLE-EX.
010200     PERFORM B000-LOOKUP-CATEGORY-CODE
010300        THRU B099-LOOKUP-CATEGORY-CODE-EX.
010400     EXIT PROGRAM.
010500
010600*----------------------------------------------------------------*
010700 A000-LOAD-CATEGORY-TABLE.
010800*    RUNS ONCE PER BATCH - BUILDS THE RESIDENT TABLE FROM THE
010900*    CATEGORY REFERENCE FILE.
011000*----------------------------------------------------------------*
011100     OPEN INPUT CATEGORY-FILE.
011200     IF  NOT WK-C-SUCCESSFUL
011300         DISPLAY "BGVCATCK - OPEN FILE ERROR - CATFILE"
011400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500         SET ABEND-WAS-REQUESTED TO TRUE
011600         GO TO A099-LOAD-CATEGORY-TABLE-EX.
011700
011800     MOVE "N" TO WK-C-END-OF-CAT-SW.
011900     PERFORM A010-READ-CATEGORY-RECORD
012000        UNTIL WK-C-END-OF-CAT.
012100
012200     CLOSE CATEGORY-FILE.
012300     SET WK-C-TABLE-LOADED TO TRUE.
012400
012500 A010-READ-CATEGORY-RECORD.
012600     READ CATEGORY-FILE
012700         AT END
012800             SET WK-C-END-OF-CAT TO TRUE
012900         NOT AT END
013000             ADD 1 TO WK-C-CAT-ENTRY-CNT
013100             MOVE CAT-CODE TO WK-C-CAT-TAB-CODE
013200                               (WK-C-CAT-ENTRY-CNT)
013300             MOVE CAT-NAME TO WK-C-CAT-TAB-NAME
013400                               (WK-C-CAT-ENTRY-CNT)
013500     END-READ.
013600
013700*----------------------------------------------------------------*
013800 A099-LOAD-CATEGORY-TABLE-EX.
013900*----------------------------------------------------------------*
014000     EXIT.
014100
014200*----------------------------------------------------------------*
014300 B000-LOOKUP-CATEGORY-CODE.
014400*    LINEAR SEARCH - THE TABLE HAS AT MOST A HANDFUL OF ROWS.
014500*----------------------------------------------------------------*
014600     MOVE WK-C-NOT-FOUND TO WK-C-CATCK-FOUND.
014700     MOVE SPACES         TO WK-C-CATCK-NAME.
014800     MOVE 1              TO WK-C-CAT-SUB.
014900
015000     PERFORM B010-SEARCH-ONE-CAT-ENTRY
015100             UNTIL WK-C-CAT-SUB > WK-C-CAT-ENTRY-CNT
015200                OR WK-C-CATCK-FOUND = WK-C-FOUND.
015300
015400*----------------------------------------------------------------*
015500 B099-LOOKUP-CATEGORY-CODE-EX.
015600*----------------------------------------------------------------*
015700     EXIT.
015800
015900*----------------------------------------------------------------*
016000 B010-SEARCH-ONE-CAT-ENTRY.
016100*----------------------------------------------------------------*
016200     IF  WK-C-CATCK-CODE = WK-C-CAT-TAB-CODE (WK-C-CAT-SUB)
016300         MOVE WK-C-FOUND        TO WK-C-CATCK-FOUND
016400         MOVE WK-C-CAT-TAB-NAME (WK-C-CAT-SUB)
016500                                TO WK-C-CATCK-NAME
016600     END-IF.
016700     ADD 1 TO WK-C-CAT-SUB.
016800
016900******************************************************************
017000*************** END OF PROGRAM SOURCE -  BGVCATCK ***************
017100******************************************************************
