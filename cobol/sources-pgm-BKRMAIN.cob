000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKRMAIN.
000500 AUTHOR.         A. SARR.
000600 INSTALLATION.   CREATES - CASAMANCE.
000700 DATE-WRITTEN.   04 JUIN 1996.
000800 DATE-COMPILED.
000900 SECURITY.       CREATES INFORMATIQUE - USAGE INTERNE.
001000*
001100*DESCRIPTION :  BATCH DE PURGE DES SAUVEGARDES DE LA BASE DE
001200*               DONNEES.  LIT LE CATALOGUE DES COPIES DE
001300*               SAUVEGARDE (TRIE PAR TYPE PUIS PAR DATE/HEURE
001400*               DECROISSANTE), APPLIQUE LA POLITIQUE DE
001500*               RETENTION PAR TYPE, MARQUE LES SAUVEGARDES A
001600*               SUPPRIMER ET EDITE L'ETAT DES SAUVEGARDES LES
001700*               PLUS RECENTES.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* BKR001 - ASARR   - 04/06/1996 - VERSION INITIALE. SAUVEGARDES   BKR001  
002300*                     QUOTIDIENNES UNIQUEMENT, 7 CONSERVEES.
002400* BKR006 - MDIOP   - 17/10/2001 - AJOUT DES TYPES WEEKLY (4       BKR006  
002500*                     CONSERVEES) ET MANUAL (TOUJOURS
002600*                     CONSERVEES). FICHIER DISPOSITION CREE.
002700* BKR012 - MDIOP   - 29/01/1999 - REVUE AN2000 - BKP-DATE ET      BKR012  
002800*                     BKP-TIME DEJA SUR 8/6 POSITIONS, AUCUN
002900*                     CHANGEMENT REQUIS.
003000* BKR019 - SFALL   - 11/03/2009 - AJOUT DE L'ETAT DES 10          BKR019  
003100*                     SAUVEGARDES LES PLUS RECENTES, TOUS
003200*                     TYPES CONFONDUS (D100/C100).
003300* BKR025 - CNDOUR  - 09/04/2015 - RECOMPILE APRES DEPLACEMENT     BKR025  
003400*                     DES LAYOUTS DANS LES COPYBOOKS BKRCAT ET
003500*                     BKRDSP.
003600* BKR031 - PNDIAYE - 22/02/2021 - DEM. E-REQUEST 21-0088 -        BKR031  
003700*                     TAILLE EN MEGA-OCTETS ARRONDIE AU
003800*                     CENTIEME (D150).
003900*----------------------------------------------------------------*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004800                    CLASS BACKUP-TYPE-CLASS IS "A" THRU "Z", SPACE
004900                    UPSI-0 IS UPSI-ABEND-SWITCH
005000                       ON  STATUS IS ABEND-WAS-REQUESTED
005100                       OFF STATUS IS ABEND-NOT-REQUESTED.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT BACKUP-CATALOG-FILE     ASSIGN TO BKCFILE
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            FILE STATUS   IS WK-C-FILE-STATUS.
005800
005900     SELECT BACKUP-DISPOSITION-FILE ASSIGN TO BKDFILE
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            FILE STATUS   IS WK-C-FILE-STATUS.
006200
006300     SELECT BACKUP-STATUS-REPORT-FILE ASSIGN TO BKRFILE
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS WK-C-FILE-STATUS.
006600
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100***************
007200 FD  BACKUP-CATALOG-FILE
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS WK-C-BKP-REC.
007500 01  WK-C-BKP-REC.
007600     COPY BKRCAT.
007700
007800 FD  BACKUP-DISPOSITION-FILE
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS WK-C-DSP-REC.
008100 01  WK-C-DSP-REC.
008200     COPY BKRDSP.
008300
008400 FD  BACKUP-STATUS-REPORT-FILE
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS WK-C-REPORT-LINE.
008700 01  WK-C-REPORT-LINE            PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000*************************
009100 01  FILLER                          PIC X(24)        VALUE
009200     "** PROGRAM BKRMAIN **".
009300
009400* ------------------ PROGRAM WORKING STORAGE -------------------*
009500 01  WK-C-COMMON.
009600     COPY BGVCMWS.
009700
009800 01  WK-C-SWITCHES.
009900     05  WK-C-END-OF-BKP-SW          PIC X(01)  VALUE "N".
010000         88  WK-C-END-OF-BKP                   VALUE "Y".
010100     05  WK-C-LINE-VALID-SW          PIC X(01)  VALUE "Y".
010200         88  WK-C-LINE-VALID                   VALUE "Y".
010300         88  WK-C-LINE-INVALID                 VALUE "N".
010400     05  FILLER                      PIC X(05)  VALUE SPACES.
010500
010600*--------------------- CONTROL BREAK FIELDS ---------------------*
010700 01  WK-C-CONTROL-FIELDS.
010800     05  WK-C-PRIOR-TYPE             PIC X(07)  VALUE SPACES.
010900     05  WK-C-TYPE-POSITION          PIC 9(05)  COMP  VALUE ZERO.
011000     05  FILLER                      PIC X(05)  VALUE SPACES.
011100
011200*--------------------------- COUNTERS ---------------------------*
011300 01  WK-C-COUNTERS.
011400     05  WK-C-TOTAL-CNT              PIC 9(07)  COMP  VALUE ZERO.
011500     05  WK-C-KEPT-CNT               PIC 9(07)  COMP  VALUE ZERO.
011600     05  WK-C-DELETED-CNT            PIC 9(07)  COMP  VALUE ZERO.
011700     05  WK-C-REJECTED-CNT           PIC 9(07)  COMP  VALUE ZERO.
011800     05  WK-C-BYTES-KEPT             PIC 9(15)  COMP-3 VALUE ZERO.
011900     05  FILLER                      PIC X(05)  VALUE SPACES.
012000
012100*------------------- TOP-TEN IN-MEMORY TABLE --------------------*
012200 01  WK-C-TOP-TEN-AREA.
012300     05  WK-C-TOP10-CNT              PIC 9(02)  COMP  VALUE ZERO.
012400     05  WK-C-TOP10-NDX              PIC 9(02)  COMP  VALUE ZERO.
012500     05  WK-C-SHIFT-NDX              PIC 9(02)  COMP  VALUE ZERO.
012600     05  WK-C-CANDIDATE-DATETIME     PIC 9(14)  COMP  VALUE ZERO.
012700     05  WK-C-TOP10-ENTRY  OCCURS 10 TIMES.
012800         10  WK-C-TOP10-DATETIME     PIC 9(14)  COMP.
012900         10  WK-C-TOP10-TYPE         PIC X(07).
013000         10  WK-C-TOP10-FILENAME     PIC X(40).
013100         10  WK-C-TOP10-SIZE         PIC 9(10).
013200         10  WK-C-TOP10-DATE         PIC 9(08).
013300         10  WK-C-TOP10-DATE-R  REDEFINES WK-C-TOP10-DATE.
013400             15  WK-C-TOP10-DTE-CCYY PIC 9(04).
013500             15  WK-C-TOP10-DTE-MM   PIC 9(02).
013600             15  WK-C-TOP10-DTE-DD   PIC 9(02).
013700         10  FILLER                  PIC X(05).
013800
013900*------------------------- WORK FIELDS --------------------------*
014000 01  WK-C-WORK-FIELDS.
014100     05  WK-C-SIZE-MB             PIC 9(07)V99  COMP-3 VALUE ZERO.
014200     05  WK-C-REMAINING-CNT       PIC 9(07)     COMP   VALUE ZERO.
014300     05  FILLER                      PIC X(05)     VALUE SPACES.
014400
014500*---------------------- PRINT LINE LAYOUTS ----------------------*
014600 01  WK-C-HEADING-LINE-1.
014700     05  FILLER                      PIC X(10)  VALUE SPACES.
014800     05  FILLER                      PIC X(40)  VALUE
014900         "CREATES - STATUT DES SAUVEGARDES".
015000     05  FILLER                      PIC X(82)  VALUE SPACES.
015100
015200 01  WK-C-DETAIL-LINE.
015300     05  FILLER                      PIC X(01)  VALUE SPACES.
015400     05  DL-TYPE                     PIC X(07).
015500     05  FILLER                      PIC X(02)  VALUE SPACES.
015600     05  DL-FILENAME                 PIC X(40).
015700     05  FILLER                      PIC X(02)  VALUE SPACES.
015800     05  DL-SIZE-MB                  PIC ZZZ9.99.
015900     05  FILLER                      PIC X(03)  VALUE SPACES.
016000     05  DL-DATE                     PIC X(10).
016100     05  FILLER                      PIC X(65)  VALUE SPACES.
016200
016300 01  WK-C-MORE-LINE.
016400     05  FILLER                      PIC X(01)  VALUE SPACES.
016500     05  FILLER                      PIC X(06)  VALUE "... ET".
016600     05  FILLER                      PIC X(01)  VALUE SPACES.
016700     05  ML-COUNT                    PIC ZZ,ZZ9.
016800     05  FILLER                      PIC X(01)  VALUE SPACES.
016900     05  FILLER                      PIC X(07)  VALUE "AUTRES.".
017000     05  FILLER                      PIC X(114) VALUE SPACES.
017100
017200 01  WK-C-SUMMARY-LINE.
017300     05  FILLER                      PIC X(01)  VALUE SPACES.
017400     05  SL-TEXT                     PIC X(100).
017500     05  FILLER                      PIC X(31)  VALUE SPACES.
017600
017700 01  WK-C-ERROR-LINE.
017800     05  FILLER                      PIC X(01)  VALUE SPACES.
017900     05  FILLER                      PIC X(12)  VALUE
018000         "*** REJET : ".
018100     05  EL-TEXT                     PIC X(100).
018200     05  FILLER                      PIC X(19)  VALUE SPACES.
018300
018400 LINKAGE SECTION.
018500*****************
018600     EJECT
018700***************************************************
018800 PROCEDURE DIVISION.
018900***************************************************
019000 A000-START-UP.
019100*----------------------------------------------------------------*
019200*    OUVERTURE DES FICHIERS ET LANCEMENT DE LA PASSE UNIQUE DU
019300*    CATALOGUE DE SAUVEGARDE.
019400*----------------------------------------------------------------*
019500     OPEN INPUT  BACKUP-CATALOG-FILE
019600          OUTPUT BACKUP-DISPOSITION-FILE
019700                 BACKUP-STATUS-REPORT-FILE.
019800     IF  NOT WK-C-SUCCESSFUL
019900         DISPLAY "BKRMAIN - OPEN FILE ERROR"
020000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020100         SET ABEND-WAS-REQUESTED TO TRUE
020200         GO TO Y900-ABNORMAL-TERMINATION.
020300
020400     PERFORM B000-PROCESS-CATALOG-FILE
020500        THRU B099-PROCESS-CATALOG-FILE-EX.
020600
020700     PERFORM D100-PRINT-STATUS-REPORT
020800        THRU D199-PRINT-STATUS-REPORT-EX.
020900
021000     PERFORM Z000-END-PROGRAM-ROUTINE
021100        THRU Z099-END-PROGRAM-ROUTINE-EX.
021200
021300     STOP RUN.
021400
021500*----------------------------------------------------------------*
021600 B000-PROCESS-CATALOG-FILE.
021700*----------------------------------------------------------------*
021800     READ BACKUP-CATALOG-FILE
021900         AT END
022000             MOVE "Y" TO WK-C-END-OF-BKP-SW
022100     END-READ.
022200
022300     PERFORM B100-PROCESS-CATALOG-RECORD
022400             UNTIL WK-C-END-OF-BKP.
022500
022600*----------------------------------------------------------------*
022700 B099-PROCESS-CATALOG-FILE-EX.
022800*----------------------------------------------------------------*
022900     EXIT.
023000
023100*----------------------------------------------------------------*
023200 B100-PROCESS-CATALOG-RECORD.
023300*----------------------------------------------------------------*
023400     ADD 1 TO WK-C-TOTAL-CNT.
023500
023600     PERFORM B200-CLASSIFY-RECORD
023700        THRU B299-CLASSIFY-RECORD-EX.
023800
023900     IF  WK-C-LINE-VALID
024000         PERFORM B300-WRITE-DISPOSITION-RECORD
024100            THRU B399-WRITE-DISPOSITION-RECORD-EX
024200         PERFORM C100-BUILD-TOP-TEN-TABLE
024300            THRU C199-BUILD-TOP-TEN-TABLE-EX
024400     ELSE
024500         SUBTRACT 1 FROM WK-C-TOTAL-CNT
024600         ADD 1 TO WK-C-REJECTED-CNT
024700         MOVE SPACES TO EL-TEXT
024800         STRING "SAUVEGARDE " BKP-FILENAME
024900                " - TYPE INCONNU - " BKP-TYPE
025000                DELIMITED BY SIZE INTO EL-TEXT
025100         WRITE WK-C-REPORT-LINE FROM WK-C-ERROR-LINE
025200             AFTER ADVANCING 1 LINE
025300     END-IF.
025400
025500     READ BACKUP-CATALOG-FILE
025600         AT END
025700             MOVE "Y" TO WK-C-END-OF-BKP-SW
025800     END-READ.
025900
026000*----------------------------------------------------------------*
026100 B200-CLASSIFY-RECORD.
026200*    RUPTURE SUR BKP-TYPE : LA POSITION DANS LE TYPE REPART A
026300*    UN A CHAQUE CHANGEMENT. LE CATALOGUE ARRIVE TRIE PAR
026400*    TYPE PUIS PAR DATE/HEURE DECROISSANTE.
026500*----------------------------------------------------------------*
026600     SET WK-C-LINE-VALID TO TRUE.
026700
026800     IF  BKP-TYPE IS NOT BACKUP-TYPE-CLASS
026900         SET WK-C-LINE-INVALID TO TRUE
027000         GO TO B299-CLASSIFY-RECORD-EX
027100     END-IF.
027200
027300     IF  BKP-TYPE NOT = WK-C-PRIOR-TYPE
027400         MOVE BKP-TYPE TO WK-C-PRIOR-TYPE
027500         MOVE ZERO     TO WK-C-TYPE-POSITION
027600     END-IF.
027700     ADD 1 TO WK-C-TYPE-POSITION.
027800
027900     EVALUATE TRUE
028000         WHEN BKP-TYPE-DAILY
028100             IF  WK-C-TYPE-POSITION NOT > 7
028200                 MOVE "KEEP  "  TO DSP-ACTION
028300             ELSE
028400                 MOVE "DELETE" TO DSP-ACTION
028500             END-IF
028600         WHEN BKP-TYPE-WEEKLY
028700             IF  WK-C-TYPE-POSITION NOT > 4
028800                 MOVE "KEEP  "  TO DSP-ACTION
028900             ELSE
029000                 MOVE "DELETE" TO DSP-ACTION
029100             END-IF
029200         WHEN BKP-TYPE-MANUAL
029300             MOVE "KEEP  "      TO DSP-ACTION
029400         WHEN OTHER
029500             SET WK-C-LINE-INVALID TO TRUE
029600     END-EVALUATE.
029700
029800*----------------------------------------------------------------*
029900 B299-CLASSIFY-RECORD-EX.
030000*----------------------------------------------------------------*
030100     EXIT.
030200
030300*----------------------------------------------------------------*
030400 B300-WRITE-DISPOSITION-RECORD.
030500*----------------------------------------------------------------*
030600     MOVE SPACES       TO DSP-RECORD.
030700     MOVE BKP-TYPE     TO DSP-TYPE.
030800     MOVE BKP-FILENAME TO DSP-FILENAME.
030900     MOVE BKP-SIZE     TO DSP-SIZE.
031000     MOVE BKP-DATE     TO DSP-DATE.
031100     MOVE BKP-TIME     TO DSP-TIME.
031200
031300     WRITE DSP-RECORD.
031400
031500     IF  DSP-ACTION-KEEP
031600         ADD 1 TO WK-C-KEPT-CNT
031700         ADD BKP-SIZE TO WK-C-BYTES-KEPT
031800     ELSE
031900         ADD 1 TO WK-C-DELETED-CNT
032000     END-IF.
032100
032200*----------------------------------------------------------------*
032300 B399-WRITE-DISPOSITION-RECORD-EX.
032400*----------------------------------------------------------------*
032500     EXIT.
032600
032700*----------------------------------------------------------------*
032800 C100-BUILD-TOP-TEN-TABLE.
032900*    LE CATALOGUE EST TRIE PAR TYPE PUIS PAR DATE/HEURE
033000*    DECROISSANTE - PAS GLOBALEMENT TRIE TOUS TYPES CONFONDUS.
033100*    LA TABLE EST TENUE A JOUR PAR INSERTION AU FUR ET A
033200*    MESURE DE LA LECTURE, LIMITEE AUX 10 PLUS RECENTES.
033300*----------------------------------------------------------------*
033400     COMPUTE WK-C-CANDIDATE-DATETIME =
033500             BKP-DATE * 1000000 + BKP-TIME.
033600
033700     MOVE 1 TO WK-C-TOP10-NDX.
033800     PERFORM C110-FIND-INSERT-POSITION
033900             UNTIL WK-C-TOP10-NDX > WK-C-TOP10-CNT
034000                OR WK-C-CANDIDATE-DATETIME
034100                   > WK-C-TOP10-DATETIME (WK-C-TOP10-NDX).
034200
034300     IF  WK-C-TOP10-NDX NOT > 10
034400         IF  WK-C-TOP10-CNT < 10
034500             ADD 1 TO WK-C-TOP10-CNT
034600         END-IF
034700
034800         MOVE WK-C-TOP10-CNT TO WK-C-SHIFT-NDX
034900         PERFORM C120-SHIFT-ONE-ENTRY-DOWN
035000                 UNTIL WK-C-SHIFT-NDX NOT > WK-C-TOP10-NDX
035100
035200         MOVE WK-C-CANDIDATE-DATETIME
035300                           TO WK-C-TOP10-DATETIME (WK-C-TOP10-NDX)
035400        MOVE BKP-TYPE      TO WK-C-TOP10-TYPE     (WK-C-TOP10-NDX)
035500        MOVE BKP-FILENAME  TO WK-C-TOP10-FILENAME (WK-C-TOP10-NDX)
035600        MOVE BKP-SIZE      TO WK-C-TOP10-SIZE     (WK-C-TOP10-NDX)
035700        MOVE BKP-DATE      TO WK-C-TOP10-DATE     (WK-C-TOP10-NDX)
035800     END-IF.
035900
036000 C110-FIND-INSERT-POSITION.
036100     ADD 1 TO WK-C-TOP10-NDX.
036200
036300 C120-SHIFT-ONE-ENTRY-DOWN.
036400     MOVE WK-C-TOP10-ENTRY (WK-C-SHIFT-NDX - 1)
036500       TO WK-C-TOP10-ENTRY (WK-C-SHIFT-NDX).
036600     SUBTRACT 1 FROM WK-C-SHIFT-NDX.
036700
036800*----------------------------------------------------------------*
036900 C199-BUILD-TOP-TEN-TABLE-EX.
037000*----------------------------------------------------------------*
037100     EXIT.
037200
037300*----------------------------------------------------------------*
037400 D100-PRINT-STATUS-REPORT.
037500*----------------------------------------------------------------*
037600     WRITE WK-C-REPORT-LINE FROM WK-C-HEADING-LINE-1
037700         AFTER ADVANCING TOP-OF-FORM.
037800
037900     MOVE 1 TO WK-C-TOP10-NDX.
038000     PERFORM D110-PRINT-ONE-TOP-TEN-LINE
038100             UNTIL WK-C-TOP10-NDX > WK-C-TOP10-CNT.
038200
038300     IF  WK-C-TOTAL-CNT > 10
038400         COMPUTE WK-C-REMAINING-CNT = WK-C-TOTAL-CNT - 10
038500         MOVE SPACES TO WK-C-MORE-LINE
038600         MOVE WK-C-REMAINING-CNT TO ML-COUNT
038700         WRITE WK-C-REPORT-LINE FROM WK-C-MORE-LINE
038800             AFTER ADVANCING 1 LINE
038900     END-IF.
039000
039100     MOVE SPACES TO WK-C-SUMMARY-LINE.
039200     IF  WK-C-DELETED-CNT = ZERO
039300         MOVE "AUCUNE ANCIENNE SAUVEGARDE A SUPPRIMER."
039400                                TO SL-TEXT
039500     ELSE
039600         STRING WK-C-DELETED-CNT
039700                " ANCIENNE(S) SAUVEGARDE(S) SUPPRIMEE(S)."
039800                DELIMITED BY SIZE INTO SL-TEXT
039900     END-IF.
040000     WRITE WK-C-REPORT-LINE FROM WK-C-SUMMARY-LINE
040100         AFTER ADVANCING 2 LINES.
040200
040300*----------------------------------------------------------------*
040400 D199-PRINT-STATUS-REPORT-EX.
040500*----------------------------------------------------------------*
040600     EXIT.
040700
040800*----------------------------------------------------------------*
040900 D110-PRINT-ONE-TOP-TEN-LINE.
041000*----------------------------------------------------------------*
041100     PERFORM D150-EDIT-SIZE-MB
041200        THRU D159-EDIT-SIZE-MB-EX.
041300
041400     MOVE SPACES TO WK-C-DETAIL-LINE.
041500     MOVE WK-C-TOP10-TYPE     (WK-C-TOP10-NDX) TO DL-TYPE.
041600     MOVE WK-C-TOP10-FILENAME (WK-C-TOP10-NDX) TO DL-FILENAME.
041700     MOVE WK-C-SIZE-MB                         TO DL-SIZE-MB.
041800
041900     MOVE WK-C-TOP10-DTE-DD   (WK-C-TOP10-NDX) TO DL-DATE (1:2).
042000     MOVE "/"                                  TO DL-DATE (3:1).
042100     MOVE WK-C-TOP10-DTE-MM   (WK-C-TOP10-NDX) TO DL-DATE (4:2).
042200     MOVE "/"                                  TO DL-DATE (6:1).
042300     MOVE WK-C-TOP10-DTE-CCYY (WK-C-TOP10-NDX) TO DL-DATE (7:4).
042400
042500     WRITE WK-C-REPORT-LINE FROM WK-C-DETAIL-LINE
042600         AFTER ADVANCING 1 LINE.
042700
042800     ADD 1 TO WK-C-TOP10-NDX.
042900
043000*----------------------------------------------------------------*
043100 D150-EDIT-SIZE-MB.
043200*    TAILLE EN MEGA-OCTETS = TAILLE EN OCTETS / 1 048 576,
043300*    ARRONDIE AU CENTIEME.
043400*----------------------------------------------------------------*
043500     COMPUTE WK-C-SIZE-MB ROUNDED =
043600             WK-C-TOP10-SIZE (WK-C-TOP10-NDX) / 1048576.
043700
043800*----------------------------------------------------------------*
043900 D159-EDIT-SIZE-MB-EX.
044000*----------------------------------------------------------------*
044100     EXIT.
044200
044300*----------------------------------------------------------------*
044400 Y900-ABNORMAL-TERMINATION.
044500*----------------------------------------------------------------*
044600     DISPLAY "BKRMAIN - ABNORMAL TERMINATION".
044700     STOP RUN.
044800
044900*----------------------------------------------------------------*
045000 Z000-END-PROGRAM-ROUTINE.
045100*----------------------------------------------------------------*
045200     CLOSE BACKUP-CATALOG-FILE
045300           BACKUP-DISPOSITION-FILE
045400           BACKUP-STATUS-REPORT-FILE.
045500
045600*----------------------------------------------------------------*
045700 Z099-END-PROGRAM-ROUTINE-EX.
045800*----------------------------------------------------------------*
045900     EXIT.
046000
046100******************************************************************
046200*************** END OF PROGRAM SOURCE -  BKRMAIN ****************
046300******************************************************************
