000100*-----------------------------------------------------------*
000200* CATCK.cpybk
000300* LINKAGE PARAMETER RECORD FOR CALL "BGVCATCK".
000400* CALLER MOVES WK-C-CATCK-CODE AND CALLS; BGVCATCK RETURNS
000500* WK-C-CATCK-FOUND AND THE CATEGORY DISPLAY NAME.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* BGV001  14/03/1991  ASARR   - INITIAL VERSION.                  BGV001  
001000*-----------------------------------------------------------*
001100 01  WK-C-CATCK-RECORD.
001200     05  WK-C-CATCK-INPUT.
001300         10  WK-C-CATCK-CODE          PIC X(08).
001400         10  FILLER                   PIC X(01).
001500     05  WK-C-CATCK-OUTPUT.
001600         10  WK-C-CATCK-FOUND         PIC X(01).
001700         10  WK-C-CATCK-NAME          PIC X(30).
001800         10  FILLER                   PIC X(01).
