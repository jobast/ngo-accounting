000100*-----------------------------------------------------------*
000200* BGVLIG.cpybk
000300* I-O FORMAT : LIG-RECORD  FROM FILE BUDGET LINE
000400* ONE RECORD PER BUDGET LINE OF A PROJECT. SORTED BY
000500* LIG-PRJ-CODE THEN LIG-CODE ON THE INPUT FILE. LIG-YEAR OF
000600* ZERO MEANS THE LINE APPLIES TO THE WHOLE PROJECT LIFE.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* BGV001  14/03/1991  ASARR   - INITIAL VERSION.                  BGV001  
001100* BGV009  11/09/1995  ASARR   - LIG-QTY WIDENED TO S9(07)V99      BGV009  
001200*                       TO SUPPORT VEHICLE-KM LINES.
001300* BGV014  02/02/1999  MDIOP   - Y2K REVIEW - LIG-YEAR CHECKED     BGV014  
001400*                       FOR OVER-PUNCH, NONE FOUND.
001500* BGV025  09/08/2007  SFALL   - ADDED LIG-YEAR = ZERO SPECIAL     BGV025  
001600*                       VALUE FOR WHOLE-LIFE LINES (AUDIT
001700*                       CATEGORY LINES MOSTLY).
001800*-----------------------------------------------------------*
001900     05  LIG-RECORD              PIC X(100).
002000     05  LIG-RECORD-R  REDEFINES LIG-RECORD.
002100         10  LIG-PRJ-CODE         PIC X(08).
002200*                                    PROJECT CODE
002300         10  LIG-CAT-CODE         PIC X(08).
002400*                                    CATEGORY CODE
002500         10  LIG-CODE             PIC X(04).
002600*                                    LINE CODE WITHIN PROJECT
002700         10  LIG-LABEL            PIC X(45).
002800*                                    LINE LABEL
002900         10  LIG-YEAR             PIC 9(04).
003000             88  LIG-YEAR-WHOLE-LIFE      VALUE 0000.
003100         10  LIG-QTY              PIC S9(07)V9(02).
003200*                                    QUANTITY
003300         10  LIG-UNIT             PIC X(10).
003400*                                    UNIT OF MEASURE
003500         10  LIG-UNIT-COST        PIC S9(09)V99.
003600*                                    UNIT COST, PROJECT CCY
003700         10  FILLER               PIC X(01)  VALUE SPACES.
