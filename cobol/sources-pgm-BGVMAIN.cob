000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BGVMAIN.
000500 AUTHOR.         A. SARR.
000600 INSTALLATION.   CREATES - CASAMANCE.
000700 DATE-WRITTEN.   18 MARS 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CREATES COMPTABILITE - USAGE INTERNE.
001000*
001100*DESCRIPTION :  BATCH DE VALORISATION BUDGETAIRE.  LIT LES
001200*               BAILLEURS, LES PROJETS ET LES LIGNES BUDGET-
001300*               AIRES, CONTROLE LES CODES DE REFERENCE, CALCULE
001400*               LE MONTANT VALORISE DE CHAQUE LIGNE ET SA
001500*               CONTRE-VALEUR EN XOF, CUMULE LES TOTAUX PAR
001600*               CATEGORIE ET PAR PROJET ET EDITE L'ETAT DE
001700*               VALORISATION AVEC RAPPROCHEMENT DU BUDGET
001800*               DECLARE.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* BGV002 - ASARR   - 18/03/1991 - INITIAL VERSION. UN SEUL        BGV002  
002400*                     NIVEAU DE RUPTURE (PROJET), PAS DE
002500*                     SOUS-TOTAL CATEGORIE.
002600* BGV010 - ASARR   - 11/09/1995 - AJOUT DU SOUS-TOTAL PAR         BGV010  
002700*                     CATEGORIE DANS LE PROJET (E150).
002800* BGV015 - MDIOP   - 03/02/1999 - REVUE AN2000 - DATES DE         BGV015  
002900*                     PROJET PASSEES SUR 8 POSITIONS (BGVPRJ),
003000*                     AUCUN CALCUL DE DATE DANS CE PROGRAMME.
003100* BGV022 - SFALL   - 02/02/2005 - PRISE EN COMPTE DE              BGV022  
003200*                     PRJ-STATUS - LES PROJETS CLOS SONT
003300*                     QUAND MEME VALORISES (DEMANDE AUDIT).
003400* BGV028 - SFALL   - 20/11/2008 - AJOUT DE MST-AMOUNT-XOF ET      BGV028  
003500*                     DU RAPPROCHEMENT BUDGET DECLARE / BUDGET
003600*                     CALCULE SUR L'ETAT (E200). SEUIL
003700*                     D'ECART FIXE A 1 POUR CENT.
003800* BGV034 - CNDOUR  - 07/04/2015 - RECOMPILE APRES DEPLACEMENT     BGV034  
003900*                     DES LAYOUTS DANS LES COPYBOOKS BGVDON,
004000*                     BGVPRJ, BGVLIG, BGVMST.
004100* BGV041 - PNDIAYE - 14/01/2021 - DEM. E-REQUEST 20-0341 -        BGV041
004200*                     CORRECTION DE L'ARRONDI DU MONTANT XOF
004300*                     (ROUNDED AJOUTE SUR LE COMPUTE DE D200).
004400* BGV042 - MFAYE   - 19/05/2022 - DEM. E-REQUEST 22-0156 -        BGV042
004500*                     ABEND WK-C-PRJ-TAB-BUDGET-XOF (0) QUAND
004600*                     TOUTES LES LIGNES D'UN PROJET SONT REJETEES
004700*                     (BAILLEUR OU DEVISE INCONNU).  D050 REMET
004800*                     WK-C-CUR-PRJ-SUB A ZERO EN DEBUT DE PROJET
004900*                     ET E100 N'APPELLE PLUS E200 QUAND LE
005000*                     PROJET N'A PAS ETE TROUVE EN TABLE (VOIR
005100*                     NOUVEAU PARAGRAPHE E180).
005200* BGV043 - MFAYE   - 19/05/2022 - DEM. E-REQUEST 22-0156 (SUITE) - BGV043
005300*                     AJOUT DE LA DATE DE TRAITEMENT SUR L'EN-
005400*                     TETE DE L'ETAT (A000, WK-C-HEADING-LINE-1).
005500*----------------------------------------------------------------*
005600 EJECT
005700**********************
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-AS400.
006200 OBJECT-COMPUTER.  IBM-AS400.
006300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006400                    UPSI-0 IS UPSI-ABEND-SWITCH
006500                       ON  STATUS IS ABEND-WAS-REQUESTED
006600                       OFF STATUS IS ABEND-NOT-REQUESTED.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT DONOR-FILE        ASSIGN TO DONFILE
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS WK-C-FILE-STATUS.
007300
007400     SELECT PROJECT-FILE      ASSIGN TO PRJFILE
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            FILE STATUS   IS WK-C-FILE-STATUS.
007700
007800     SELECT BUDGET-LINE-FILE  ASSIGN TO LIGFILE
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            FILE STATUS   IS WK-C-FILE-STATUS.
008100
008200     SELECT BUDGET-MASTER-FILE ASSIGN TO MSTFILE
008300            ORGANIZATION  IS LINE SEQUENTIAL
008400            FILE STATUS   IS WK-C-FILE-STATUS.
008500
008600     SELECT BUDGET-REPORT-FILE ASSIGN TO RPTFILE
008700            ORGANIZATION  IS LINE SEQUENTIAL
008800            FILE STATUS   IS WK-C-FILE-STATUS.
008900
009000***************
009100 DATA DIVISION.
009200***************
009300 FILE SECTION.
009400***************
009500 FD  DONOR-FILE
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS WK-C-DON-REC.
009800 01  WK-C-DON-REC.
009900     COPY BGVDON.
010000
010100 FD  PROJECT-FILE
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS WK-C-PRJ-REC.
010400 01  WK-C-PRJ-REC.
010500     COPY BGVPRJ.
010600
010700 FD  BUDGET-LINE-FILE
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS WK-C-LIG-REC.
011000 01  WK-C-LIG-REC.
011100     COPY BGVLIG.
011200
011300 FD  BUDGET-MASTER-FILE
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS WK-C-MST-REC.
011600 01  WK-C-MST-REC.
011700     COPY BGVMST.
011800
011900 FD  BUDGET-REPORT-FILE
012000     LABEL RECORDS ARE OMITTED
012100     DATA RECORD IS WK-C-REPORT-LINE.
012200 01  WK-C-REPORT-LINE            PIC X(132).
012300
012400 WORKING-STORAGE SECTION.
012500*************************
012600 01  FILLER                          PIC X(24)        VALUE
012700     "** PROGRAM BGVMAIN **".
012800
012900* ------------------ PROGRAM WORKING STORAGE -------------------*
013000 01  WK-C-COMMON.
013100     COPY BGVCMWS.
013200
013300     COPY CURCK.
013400
013500     COPY CATCK.
013600
013700 01  WK-C-SWITCHES.
013800     05  WK-C-END-OF-LIG-SW         PIC X(01)  VALUE "N".
013900         88  WK-C-END-OF-LIG                  VALUE "Y".
014000     05  WK-C-FIRST-LINE-SW         PIC X(01)  VALUE "Y".
014100         88  WK-C-FIRST-LINE                  VALUE "Y".
014200     05  WK-C-LINE-VALID-SW         PIC X(01)  VALUE "Y".
014300         88  WK-C-LINE-VALID                  VALUE "Y".
014400         88  WK-C-LINE-INVALID                VALUE "N".
014500     05  FILLER                      PIC X(05)  VALUE SPACES.
014600
014700*-------------------- DONOR IN-MEMORY TABLE ---------------------*
014800 01  WK-C-DONOR-TABLE-AREA.
014900     05  WK-C-DON-ENTRY-CNT          PIC 9(03)  COMP  VALUE ZERO.
015000     05  WK-C-DON-SUB                PIC 9(03)  COMP  VALUE ZERO.
015100     05  WK-C-DON-ENTRY  OCCURS 50 TIMES
015200                          INDEXED BY WK-C-DON-NDX.
015300         10  WK-C-DON-TAB-CODE       PIC X(08).
015400         10  WK-C-DON-TAB-NAME       PIC X(40).
015500         10  WK-C-DON-TAB-CUR-CODE   PIC X(03).
015600         10  FILLER                  PIC X(05).
015700
015800*------------------- PROJECT IN-MEMORY TABLE --------------------*
015900 01  WK-C-PROJECT-TABLE-AREA.
016000     05  WK-C-PRJ-ENTRY-CNT          PIC 9(03)  COMP  VALUE ZERO.
016100     05  WK-C-PRJ-SUB                PIC 9(03)  COMP  VALUE ZERO.
016200     05  WK-C-PRJ-ENTRY  OCCURS 100 TIMES
016300                          INDEXED BY WK-C-PRJ-NDX.
016400         10  WK-C-PRJ-TAB-CODE       PIC X(08).
016500         10  WK-C-PRJ-TAB-NAME       PIC X(50).
016600         10  WK-C-PRJ-TAB-DON-CODE   PIC X(08).
016700         10  WK-C-PRJ-TAB-BUDGET-XOF PIC S9(11)V99.
016800         10  WK-C-PRJ-TAB-CUR-CODE   PIC X(03).
016900         10  FILLER                  PIC X(05).
017000
017100*------------------------ CONTROL FIELDS ------------------------*
017200 01  WK-C-CONTROL-FIELDS.
017300     05  WK-C-PRIOR-PRJ-CODE         PIC X(08)  VALUE SPACES.
017400     05  WK-C-PRIOR-CAT-CODE         PIC X(08)  VALUE SPACES.
017500     05  WK-C-CUR-PRJ-SUB            PIC 9(03)  COMP  VALUE ZERO.
017600     05  WK-C-RUN-DATE               PIC 9(06)  VALUE ZERO.
017700     05  FILLER                      PIC X(05)  VALUE SPACES.
017800
017900*------------------------- ACCUMULATORS -------------------------*
018000 01  WK-C-ACCUMULATORS.
018100     05  WK-C-CAT-TOTAL-CCY      PIC S9(11)V99  COMP-3 VALUE ZERO.
018200     05  WK-C-CAT-TOTAL-XOF      PIC S9(13)V99  COMP-3 VALUE ZERO.
018300     05  WK-C-PRJ-TOTAL-CCY      PIC S9(11)V99  COMP-3 VALUE ZERO.
018400     05  WK-C-PRJ-TOTAL-XOF      PIC S9(13)V99  COMP-3 VALUE ZERO.
018500     05  WK-C-GRAND-TOTAL-XOF    PIC S9(15)V99  COMP-3 VALUE ZERO.
018600     05  WK-C-VARIANCE-XOF       PIC S9(13)V99  COMP-3 VALUE ZERO.
018700     05  WK-C-VARIANCE-LIMIT-XOF PIC S9(13)V99  COMP-3 VALUE ZERO.
018800     05  WK-C-AMOUNT-CCY         PIC S9(11)V99  COMP-3 VALUE ZERO.
018900     05  WK-C-AMOUNT-XOF         PIC S9(13)V99  COMP-3 VALUE ZERO.
019000     05  FILLER                  PIC X(05)      VALUE SPACES.
019100
019200*--------------------------- COUNTERS ---------------------------*
019300 01  WK-C-COUNTERS.
019400     05  WK-C-LINES-READ             PIC 9(07)  COMP  VALUE ZERO.
019500     05  WK-C-LINES-WRITTEN          PIC 9(07)  COMP  VALUE ZERO.
019600     05  WK-C-LINES-REJECTED         PIC 9(07)  COMP  VALUE ZERO.
019700     05  WK-C-DONORS-REJECTED        PIC 9(05)  COMP  VALUE ZERO.
019800     05  WK-C-PROJECTS-REJECTED      PIC 9(05)  COMP  VALUE ZERO.
019900     05  FILLER                      PIC X(05)  VALUE SPACES.
020000
020100*---------------------- PRINT LINE LAYOUTS ----------------------*
020200 01  WK-C-HEADING-LINE-1.
020300     05  FILLER                      PIC X(10)  VALUE SPACES.
020400     05  FILLER                      PIC X(50)  VALUE
020500         "CREATES - ETAT DE VALORISATION BUDGETAIRE".
020600     05  FILLER                      PIC X(10)  VALUE SPACES.
020700     05  FILLER                      PIC X(11)  VALUE
020800         "RUN DATE : ".
020900     05  HL-RUN-DATE                 PIC 99/99/99.
021000     05  FILLER                      PIC X(43)  VALUE SPACES.
021100
021200 01  WK-C-PROJECT-HEADING-LINE.
021300     05  FILLER                      PIC X(01)  VALUE SPACES.
021400     05  HL-PRJ-LABEL                PIC X(10)  VALUE "PROJET : ".
021500     05  HL-PRJ-CODE                 PIC X(08).
021600     05  FILLER                      PIC X(02)  VALUE SPACES.
021700     05  HL-PRJ-NAME                 PIC X(50).
021800     05  FILLER                      PIC X(02)  VALUE SPACES.
021900     05  HL-DON-LABEL               PIC X(10)  VALUE "BAILLEUR: ".
022000     05  HL-DON-CODE                 PIC X(08).
022100     05  FILLER                      PIC X(02)  VALUE SPACES.
022200     05  HL-BUDGET-LABEL             PIC X(18)  VALUE
022300         "BUDGET DECLARE XOF".
022400     05  HL-BUDGET-XOF               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
022500     05  FILLER                      PIC X(04)  VALUE SPACES.
022600
022700 01  WK-C-DETAIL-LINE.
022800     05  FILLER                      PIC X(01)  VALUE SPACES.
022900     05  DL-LIG-CODE                 PIC X(04).
023000     05  FILLER                      PIC X(02)  VALUE SPACES.
023100     05  DL-CAT-CODE                 PIC X(08).
023200     05  FILLER                      PIC X(02)  VALUE SPACES.
023300     05  DL-LABEL                    PIC X(45).
023400     05  FILLER                      PIC X(01)  VALUE SPACES.
023500     05  DL-YEAR                     PIC X(04).
023600     05  FILLER                      PIC X(02)  VALUE SPACES.
023700     05  DL-QTY                      PIC Z,ZZZ,ZZ9.99.
023800     05  FILLER                      PIC X(02)  VALUE SPACES.
023900     05  DL-UNIT                     PIC X(10).
024000     05  FILLER                      PIC X(02)  VALUE SPACES.
024100     05  DL-UNIT-COST                PIC ZZZ,ZZZ,ZZ9.99.
024200     05  FILLER                      PIC X(02)  VALUE SPACES.
024300     05  DL-AMOUNT                   PIC Z,ZZZ,ZZZ,ZZ9.99.
024400     05  FILLER                      PIC X(02)  VALUE SPACES.
024500     05  DL-AMOUNT-XOF               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
024600
024700 01  WK-C-CATEGORY-SUBTOTAL-LINE.
024800     05  FILLER                      PIC X(15)  VALUE SPACES.
024900     05  FILLER                      PIC X(16)  VALUE
025000         "SOUS-TOTAL CAT. ".
025100     05  CL-CAT-CODE                 PIC X(08).
025200     05  FILLER                      PIC X(05)  VALUE SPACES.
025300     05  CL-TOTAL-CCY                PIC Z,ZZZ,ZZZ,ZZ9.99.
025400     05  FILLER                      PIC X(02)  VALUE SPACES.
025500     05  CL-TOTAL-XOF                PIC ZZ,ZZZ,ZZZ,ZZ9.99.
025600     05  FILLER                      PIC X(10)  VALUE SPACES.
025700
025800 01  WK-C-PROJECT-TOTAL-LINE.
025900     05  FILLER                      PIC X(01)  VALUE SPACES.
026000     05  FILLER                      PIC X(22)  VALUE
026100         "TOTAL PROJET CALCULE ".
026200     05  PL-TOTAL-CCY                PIC Z,ZZZ,ZZZ,ZZ9.99.
026300     05  FILLER                      PIC X(02)  VALUE SPACES.
026400     05  PL-TOTAL-XOF                PIC ZZ,ZZZ,ZZZ,ZZ9.99.
026500     05  FILLER                      PIC X(02)  VALUE SPACES.
026600     05  FILLER                      PIC X(14)  VALUE
026700         "ECART XOF : ".
026800     05  PL-VARIANCE-XOF             PIC -Z,ZZZ,ZZZ,ZZ9.99.
026900     05  FILLER                      PIC X(02)  VALUE SPACES.
027000     05  PL-FLAG                     PIC X(05).
027100     05  FILLER                      PIC X(28)  VALUE SPACES.
027200
027300 01  WK-C-GRAND-TOTAL-LINE.
027400     05  FILLER                      PIC X(01)  VALUE SPACES.
027500     05  FILLER                      PIC X(22)  VALUE
027600         "TOTAL GENERAL XOF ... ".
027700     05  GL-GRAND-TOTAL-XOF          PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
027800     05  FILLER                      PIC X(86)  VALUE SPACES.
027900
028000 01  WK-C-COUNTS-LINE.
028100     05  FILLER                      PIC X(01)  VALUE SPACES.
028200     05  FILLER                     PIC X(10)  VALUE "LUES .... ".
028300     05  FL-LINES-READ               PIC ZZ,ZZZ,ZZ9.
028400     05  FILLER                      PIC X(03)  VALUE SPACES.
028500     05  FILLER                    PIC X(10)  VALUE "ECRITES .. ".
028600     05  FL-LINES-WRITTEN            PIC ZZ,ZZZ,ZZ9.
028700     05  FILLER                      PIC X(03)  VALUE SPACES.
028800     05  FILLER                    PIC X(10)  VALUE "REJETEES . ".
028900     05  FL-LINES-REJECTED           PIC ZZ,ZZZ,ZZ9.
029000     05  FILLER                      PIC X(60)  VALUE SPACES.
029100
029200 01  WK-C-ERROR-LINE.
029300     05  FILLER                      PIC X(01)  VALUE SPACES.
029400     05  FILLER                      PIC X(12)  VALUE
029500         "*** REJET : ".
029600     05  EL-TEXT                     PIC X(100).
029700     05  FILLER                      PIC X(19)  VALUE SPACES.
029800
029900 LINKAGE SECTION.
030000*****************
030100     EJECT
030200***************************************************
030300 PROCEDURE DIVISION.
030400***************************************************
030500 A000-START-UP.
030600*----------------------------------------------------------------*
030700*    OUVERTURE DE TOUS LES FICHIERS, CHARGEMENT DES TABLES DE
030800*    REFERENCE BAILLEURS ET PROJETS, PUIS LANCEMENT DE LA
030900*    PASSE PRINCIPALE DES LIGNES BUDGETAIRES.
031000*----------------------------------------------------------------*
031100     OPEN INPUT  DONOR-FILE
031200                 PROJECT-FILE
031300                 BUDGET-LINE-FILE
031400          OUTPUT BUDGET-MASTER-FILE
031500                 BUDGET-REPORT-FILE.
031600     IF  NOT WK-C-SUCCESSFUL
031700         DISPLAY "BGVMAIN - OPEN FILE ERROR"
031800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031900         SET ABEND-WAS-REQUESTED TO TRUE
032000         GO TO Y900-ABNORMAL-TERMINATION.
032100
032200     ACCEPT WK-C-RUN-DATE FROM DATE.
032300     MOVE WK-C-RUN-DATE TO HL-RUN-DATE.
032400     WRITE WK-C-REPORT-LINE FROM WK-C-HEADING-LINE-1
032500         AFTER ADVANCING TOP-OF-FORM.
032600
032700     PERFORM B100-LOAD-DONOR-TABLE
032800        THRU B199-LOAD-DONOR-TABLE-EX.
032900
033000     PERFORM C100-LOAD-PROJECT-TABLE
033100        THRU C199-LOAD-PROJECT-TABLE-EX.
033200
033300     PERFORM D000-PROCESS-BUDGET-LINES
033400        THRU D099-PROCESS-BUDGET-LINES-EX.
033500
033600     PERFORM F100-PRINT-GRAND-TOTALS
033700        THRU F199-PRINT-GRAND-TOTALS-EX.
033800
033900     PERFORM Z000-END-PROGRAM-ROUTINE
034000        THRU Z099-END-PROGRAM-ROUTINE-EX.
034100
034200     STOP RUN.
034300
034400*----------------------------------------------------------------*
034500 B100-LOAD-DONOR-TABLE.
034600*    CHAQUE BAILLEUR EST VALORISE CONTRE LA TABLE DES DEVISES
034700*    AVANT D'ETRE AJOUTE A LA TABLE RESIDENTE.
034800*----------------------------------------------------------------*
034900     READ DONOR-FILE
035000         AT END
035100             MOVE "Y" TO WK-C-END-OF-LIG-SW
035200     END-READ.
035300
035400     PERFORM B110-PROCESS-ONE-DONOR
035500             UNTIL WK-C-END-OF-LIG.
035600
035700     MOVE "N" TO WK-C-END-OF-LIG-SW.
035800
035900 B110-PROCESS-ONE-DONOR.
036000     MOVE DON-CUR-CODE TO WK-C-CURCK-CODE.
036100     CALL "BGVCURCK" USING WK-C-CURCK-RECORD.
036200
036300     IF  WK-C-CURCK-FOUND = WK-C-FOUND
036400         ADD 1 TO WK-C-DON-ENTRY-CNT
036500         MOVE DON-CODE     TO WK-C-DON-TAB-CODE
036600                               (WK-C-DON-ENTRY-CNT)
036700         MOVE DON-NAME     TO WK-C-DON-TAB-NAME
036800                               (WK-C-DON-ENTRY-CNT)
036900         MOVE DON-CUR-CODE TO WK-C-DON-TAB-CUR-CODE
037000                               (WK-C-DON-ENTRY-CNT)
037100     ELSE
037200         ADD 1 TO WK-C-DONORS-REJECTED
037300         MOVE SPACES TO EL-TEXT
037400         STRING "BAILLEUR " DON-CODE
037500                " - DEVISE INCONNUE - " DON-CUR-CODE
037600                DELIMITED BY SIZE INTO EL-TEXT
037700         WRITE WK-C-REPORT-LINE FROM WK-C-ERROR-LINE
037800             AFTER ADVANCING 1 LINE
037900     END-IF.
038000
038100     READ DONOR-FILE
038200         AT END
038300             MOVE "Y" TO WK-C-END-OF-LIG-SW
038400     END-READ.
038500
038600*----------------------------------------------------------------*
038700 B199-LOAD-DONOR-TABLE-EX.
038800*----------------------------------------------------------------*
038900     EXIT.
039000
039100*----------------------------------------------------------------*
039200 C100-LOAD-PROJECT-TABLE.
039300*    CHAQUE PROJET EST CONTROLE CONTRE LA TABLE DES BAILLEURS
039400*    ET LA TABLE DES DEVISES AVANT D'ETRE AJOUTE A LA TABLE
039500*    RESIDENTE DES PROJETS.
039600*----------------------------------------------------------------*
039700     READ PROJECT-FILE
039800         AT END
039900             MOVE "Y" TO WK-C-END-OF-LIG-SW
040000     END-READ.
040100
040200     PERFORM C110-PROCESS-ONE-PROJECT
040300             UNTIL WK-C-END-OF-LIG.
040400
040500     MOVE "N" TO WK-C-END-OF-LIG-SW.
040600
040700 C110-PROCESS-ONE-PROJECT.
040800     SET WK-C-LINE-VALID TO TRUE.
040900
041000     MOVE 1 TO WK-C-DON-SUB.
041100     PERFORM C120-SEARCH-ONE-DONOR-ENTRY
041200             UNTIL WK-C-DON-SUB > WK-C-DON-ENTRY-CNT
041300                OR WK-C-LINE-INVALID.
041400
041500     IF  WK-C-LINE-VALID
041600         MOVE PRJ-CUR-CODE TO WK-C-CURCK-CODE
041700         CALL "BGVCURCK" USING WK-C-CURCK-RECORD
041800         IF  WK-C-CURCK-FOUND NOT = WK-C-FOUND
041900             SET WK-C-LINE-INVALID TO TRUE
042000         END-IF
042100     END-IF.
042200
042300     IF  WK-C-LINE-VALID
042400         ADD 1 TO WK-C-PRJ-ENTRY-CNT
042500         MOVE PRJ-CODE         TO WK-C-PRJ-TAB-CODE
042600                                   (WK-C-PRJ-ENTRY-CNT)
042700         MOVE PRJ-NAME         TO WK-C-PRJ-TAB-NAME
042800                                   (WK-C-PRJ-ENTRY-CNT)
042900         MOVE PRJ-DON-CODE     TO WK-C-PRJ-TAB-DON-CODE
043000                                   (WK-C-PRJ-ENTRY-CNT)
043100         MOVE PRJ-BUDGET-XOF   TO WK-C-PRJ-TAB-BUDGET-XOF
043200                                   (WK-C-PRJ-ENTRY-CNT)
043300         MOVE PRJ-CUR-CODE     TO WK-C-PRJ-TAB-CUR-CODE
043400                                   (WK-C-PRJ-ENTRY-CNT)
043500     ELSE
043600         ADD 1 TO WK-C-PROJECTS-REJECTED
043700         MOVE SPACES TO EL-TEXT
043800         STRING "PROJET " PRJ-CODE
043900                " - BAILLEUR OU DEVISE INCONNU"
044000                DELIMITED BY SIZE INTO EL-TEXT
044100         WRITE WK-C-REPORT-LINE FROM WK-C-ERROR-LINE
044200             AFTER ADVANCING 1 LINE
044300     END-IF.
044400
044500     READ PROJECT-FILE
044600         AT END
044700             MOVE "Y" TO WK-C-END-OF-LIG-SW
044800     END-READ.
044900
045000 C120-SEARCH-ONE-DONOR-ENTRY.
045100     IF  PRJ-DON-CODE = WK-C-DON-TAB-CODE (WK-C-DON-SUB)
045200         SET WK-C-LINE-VALID TO TRUE
045300     ELSE
045400         ADD 1 TO WK-C-DON-SUB
045500         IF  WK-C-DON-SUB > WK-C-DON-ENTRY-CNT
045600             SET WK-C-LINE-INVALID TO TRUE
045700         END-IF
045800     END-IF.
045900
046000*----------------------------------------------------------------*
046100 C199-LOAD-PROJECT-TABLE-EX.
046200*----------------------------------------------------------------*
046300     EXIT.
046400
046500*----------------------------------------------------------------*
046600 D000-PROCESS-BUDGET-LINES.
046700*    PASSE PRINCIPALE DU FICHIER DES LIGNES BUDGETAIRES, TRIE
046800*    PAR CODE PROJET PUIS CODE LIGNE.  LA RUPTURE DE PROJET
046900*    EST DETECTEE SUR CHANGEMENT DE LIG-PRJ-CODE.
047000*----------------------------------------------------------------*
047100     MOVE "N" TO WK-C-END-OF-LIG-SW.
047200     READ BUDGET-LINE-FILE
047300         AT END
047400             MOVE "Y" TO WK-C-END-OF-LIG-SW
047500     END-READ.
047600
047700     PERFORM D010-PROCESS-ONE-BUDGET-LINE
047800             UNTIL WK-C-END-OF-LIG.
047900
048000     IF  NOT WK-C-FIRST-LINE
048100         PERFORM E100-PROJECT-CONTROL-BREAK
048200            THRU E199-PROJECT-CONTROL-BREAK-EX
048300     END-IF.
048400
048500 D010-PROCESS-ONE-BUDGET-LINE.
048600     ADD 1 TO WK-C-LINES-READ.
048700
048800     IF  LIG-PRJ-CODE NOT = WK-C-PRIOR-PRJ-CODE
048900         IF  NOT WK-C-FIRST-LINE
049000             PERFORM E100-PROJECT-CONTROL-BREAK
049100                THRU E199-PROJECT-CONTROL-BREAK-EX
049200         END-IF
049300         PERFORM D050-START-NEW-PROJECT
049400            THRU D059-START-NEW-PROJECT-EX
049500     END-IF.
049600
049700     PERFORM D100-VALIDATE-BUDGET-LINE
049800        THRU D199-VALIDATE-BUDGET-LINE-EX.
049900
050000     IF  WK-C-LINE-VALID
050100         PERFORM D200-COMPUTE-AMOUNT
050200            THRU D299-COMPUTE-AMOUNT-EX
050300         PERFORM D300-WRITE-MASTER-RECORD
050400            THRU D399-WRITE-MASTER-RECORD-EX
050500     ELSE
050600         ADD 1 TO WK-C-LINES-REJECTED
050700     END-IF.
050800
050900     READ BUDGET-LINE-FILE
051000         AT END
051100             MOVE "Y" TO WK-C-END-OF-LIG-SW
051200     END-READ.
051300
051400*----------------------------------------------------------------*
051500 D050-START-NEW-PROJECT.
051600*----------------------------------------------------------------*
051700     MOVE "N" TO WK-C-FIRST-LINE-SW.
051800     MOVE LIG-PRJ-CODE TO WK-C-PRIOR-PRJ-CODE.
051900     MOVE SPACES       TO WK-C-PRIOR-CAT-CODE.
052000     MOVE ZERO TO WK-C-PRJ-TOTAL-CCY WK-C-PRJ-TOTAL-XOF
052100                  WK-C-CAT-TOTAL-CCY WK-C-CAT-TOTAL-XOF.
052200     MOVE ZERO TO WK-C-CUR-PRJ-SUB.
052300
052400     SET WK-C-LINE-VALID TO TRUE.
052500     MOVE 1 TO WK-C-PRJ-SUB.
052600     PERFORM D055-SEARCH-ONE-PROJECT-ENTRY
052700             UNTIL WK-C-PRJ-SUB > WK-C-PRJ-ENTRY-CNT
052800                OR WK-C-CUR-PRJ-SUB > ZERO.
052900
053000     IF  WK-C-CUR-PRJ-SUB > ZERO
053100         MOVE WK-C-PRJ-TAB-CUR-CODE (WK-C-CUR-PRJ-SUB)
053200                               TO WK-C-CURCK-CODE
053300         CALL "BGVCURCK" USING WK-C-CURCK-RECORD
053400         MOVE SPACES TO WK-C-PROJECT-HEADING-LINE
053500         MOVE LIG-PRJ-CODE TO HL-PRJ-CODE
053600         MOVE WK-C-PRJ-TAB-NAME (WK-C-CUR-PRJ-SUB)
053700                                TO HL-PRJ-NAME
053800         MOVE WK-C-PRJ-TAB-DON-CODE (WK-C-CUR-PRJ-SUB)
053900                                TO HL-DON-CODE
054000         MOVE WK-C-PRJ-TAB-BUDGET-XOF (WK-C-CUR-PRJ-SUB)
054100                                TO HL-BUDGET-XOF
054200         MOVE "PROJET : "      TO HL-PRJ-LABEL
054300         MOVE "BAILLEUR: "     TO HL-DON-LABEL
054400         MOVE "BUDGET DECLARE XOF" TO HL-BUDGET-LABEL
054500         WRITE WK-C-REPORT-LINE FROM WK-C-PROJECT-HEADING-LINE
054600             AFTER ADVANCING 2 LINES
054700     END-IF.
054800
054900 D055-SEARCH-ONE-PROJECT-ENTRY.
055000     IF  LIG-PRJ-CODE = WK-C-PRJ-TAB-CODE (WK-C-PRJ-SUB)
055100         MOVE WK-C-PRJ-SUB TO WK-C-CUR-PRJ-SUB
055200     ELSE
055300         ADD 1 TO WK-C-PRJ-SUB
055400     END-IF.
055500
055600*----------------------------------------------------------------*
055700 D059-START-NEW-PROJECT-EX.
055800*----------------------------------------------------------------*
055900     EXIT.
056000
056100*----------------------------------------------------------------*
056200 D099-PROCESS-BUDGET-LINES-EX.
056300*----------------------------------------------------------------*
056400     EXIT.
056500
056600*----------------------------------------------------------------*
056700 D100-VALIDATE-BUDGET-LINE.
056800*    UNE LIGNE EST REJETEE SI LE PROJET OU LA CATEGORIE EST
056900*    INCONNU, OU SI LA QUANTITE EST NULLE/NEGATIVE, OU SI LE
057000*    COUT UNITAIRE EST NEGATIF.
057100*----------------------------------------------------------------*
057200     SET WK-C-LINE-VALID TO TRUE.
057300
057400     IF  WK-C-CUR-PRJ-SUB = ZERO
057500         SET WK-C-LINE-INVALID TO TRUE
057600     END-IF.
057700
057800     IF  WK-C-LINE-VALID
057900         MOVE LIG-CAT-CODE TO WK-C-CATCK-CODE
058000         CALL "BGVCATCK" USING WK-C-CATCK-RECORD
058100         IF  WK-C-CATCK-FOUND NOT = WK-C-FOUND
058200             SET WK-C-LINE-INVALID TO TRUE
058300         END-IF
058400     END-IF.
058500
058600     IF  WK-C-LINE-VALID
058700         IF  LIG-QTY NOT > ZERO OR LIG-UNIT-COST < ZERO
058800             SET WK-C-LINE-INVALID TO TRUE
058900         END-IF
059000     END-IF.
059100
059200     IF  WK-C-LINE-INVALID
059300         MOVE SPACES TO EL-TEXT
059400         STRING "LIGNE " LIG-PRJ-CODE "/" LIG-CODE
059500                " - PROJET, CATEGORIE OU MONTANT INVALIDE"
059600                DELIMITED BY SIZE INTO EL-TEXT
059700         WRITE WK-C-REPORT-LINE FROM WK-C-ERROR-LINE
059800             AFTER ADVANCING 1 LINE
059900     END-IF.
060000
060100*----------------------------------------------------------------*
060200 D199-VALIDATE-BUDGET-LINE-EX.
060300*----------------------------------------------------------------*
060400     EXIT.
060500
060600*----------------------------------------------------------------*
060700 D200-COMPUTE-AMOUNT.
060800*    MONTANT = QUANTITE X COUT UNITAIRE, ARRONDI AU CENTIEME.
060900*    CONTRE-VALEUR XOF = MONTANT X TAUX DE CHANGE DU PROJET.
061000*----------------------------------------------------------------*
061100     COMPUTE WK-C-AMOUNT-CCY ROUNDED =
061200             LIG-QTY * LIG-UNIT-COST.
061300     COMPUTE WK-C-AMOUNT-XOF ROUNDED =
061400             WK-C-AMOUNT-CCY * WK-C-CURCK-RATE-XOF.
061500
061600     ADD WK-C-AMOUNT-CCY TO WK-C-CAT-TOTAL-CCY
061700                             WK-C-PRJ-TOTAL-CCY.
061800     ADD WK-C-AMOUNT-XOF TO WK-C-CAT-TOTAL-XOF
061900                             WK-C-PRJ-TOTAL-XOF.
062000     ADD WK-C-AMOUNT-XOF TO WK-C-GRAND-TOTAL-XOF.
062100
062200     IF  LIG-CAT-CODE NOT = WK-C-PRIOR-CAT-CODE
062300         IF  WK-C-PRIOR-CAT-CODE NOT = SPACES
062400             PERFORM E150-PRINT-CATEGORY-SUBTOTAL
062500                THRU E159-PRINT-CATEGORY-SUBTOTAL-EX
062600         END-IF
062700         MOVE LIG-CAT-CODE TO WK-C-PRIOR-CAT-CODE
062800     END-IF.
062900
063000*----------------------------------------------------------------*
063100 D299-COMPUTE-AMOUNT-EX.
063200*----------------------------------------------------------------*
063300     EXIT.
063400
063500*----------------------------------------------------------------*
063600 D300-WRITE-MASTER-RECORD.
063700*----------------------------------------------------------------*
063800     MOVE SPACES          TO MST-RECORD.
063900     MOVE LIG-PRJ-CODE    TO MST-PRJ-CODE.
064000     MOVE LIG-CAT-CODE    TO MST-CAT-CODE.
064100     MOVE LIG-CODE        TO MST-LIG-CODE.
064200     MOVE LIG-LABEL       TO MST-LIG-LABEL.
064300     MOVE LIG-YEAR        TO MST-LIG-YEAR.
064400     MOVE LIG-QTY         TO MST-LIG-QTY.
064500     MOVE LIG-UNIT        TO MST-LIG-UNIT.
064600     MOVE LIG-UNIT-COST   TO MST-LIG-UNIT-COST.
064700     MOVE WK-C-AMOUNT-CCY TO MST-AMOUNT.
064800     MOVE WK-C-AMOUNT-XOF TO MST-AMOUNT-XOF.
064900
065000     WRITE MST-RECORD.
065100     ADD 1 TO WK-C-LINES-WRITTEN.
065200
065300     MOVE SPACES        TO WK-C-DETAIL-LINE.
065400     MOVE LIG-CODE      TO DL-LIG-CODE.
065500     MOVE LIG-CAT-CODE  TO DL-CAT-CODE.
065600     MOVE LIG-LABEL     TO DL-LABEL.
065700     IF  LIG-YEAR-WHOLE-LIFE
065800         MOVE SPACES TO DL-YEAR
065900     ELSE
066000         MOVE LIG-YEAR TO DL-YEAR
066100     END-IF.
066200     MOVE LIG-QTY        TO DL-QTY.
066300     MOVE LIG-UNIT       TO DL-UNIT.
066400     MOVE LIG-UNIT-COST  TO DL-UNIT-COST.
066500     MOVE WK-C-AMOUNT-CCY TO DL-AMOUNT.
066600     MOVE WK-C-AMOUNT-XOF TO DL-AMOUNT-XOF.
066700     WRITE WK-C-REPORT-LINE FROM WK-C-DETAIL-LINE
066800         AFTER ADVANCING 1 LINE.
066900
067000*----------------------------------------------------------------*
067100 D399-WRITE-MASTER-RECORD-EX.
067200*----------------------------------------------------------------*
067300     EXIT.
067400
067500*----------------------------------------------------------------*
067600 E100-PROJECT-CONTROL-BREAK.
067700*    FIN DE PROJET (OU FIN DE FICHIER) : SOUS-TOTAL DE LA
067800*    DERNIERE CATEGORIE, PUIS TOTAUX ET RAPPROCHEMENT PROJET.
067900*    BGV042 - SI LE PROJET N'A JAMAIS ETE TROUVE EN TABLE
068000*    (WK-C-CUR-PRJ-SUB = ZERO, BAILLEUR OU DEVISE INCONNU),
068100*    TOUTES SES LIGNES ONT ETE REJETEES PAR D100 : PAS DE
068200*    TOTAUX A CALCULER NI DE RAPPROCHEMENT BUDGETAIRE.
068300*----------------------------------------------------------------*
068400     IF  WK-C-PRIOR-CAT-CODE NOT = SPACES
068500         PERFORM E150-PRINT-CATEGORY-SUBTOTAL
068600            THRU E159-PRINT-CATEGORY-SUBTOTAL-EX
068700     END-IF.
068800
068900     IF  WK-C-CUR-PRJ-SUB > ZERO
069000         PERFORM E200-PRINT-PROJECT-TOTALS
069100            THRU E299-PRINT-PROJECT-TOTALS-EX
069200     ELSE
069300         PERFORM E180-PRINT-PROJECT-REJECTED
069400            THRU E189-PRINT-PROJECT-REJECTED-EX
069500     END-IF.
069600*----------------------------------------------------------------*
069700 E199-PROJECT-CONTROL-BREAK-EX.
069800*----------------------------------------------------------------*
069900     EXIT.
070000
070100*----------------------------------------------------------------*
070200 E150-PRINT-CATEGORY-SUBTOTAL.
070300*----------------------------------------------------------------*
070400     MOVE SPACES             TO WK-C-CATEGORY-SUBTOTAL-LINE.
070500     MOVE WK-C-PRIOR-CAT-CODE TO CL-CAT-CODE.
070600     MOVE WK-C-CAT-TOTAL-CCY  TO CL-TOTAL-CCY.
070700     MOVE WK-C-CAT-TOTAL-XOF  TO CL-TOTAL-XOF.
070800     WRITE WK-C-REPORT-LINE FROM WK-C-CATEGORY-SUBTOTAL-LINE
070900         AFTER ADVANCING 1 LINE.
071000
071100     MOVE ZERO TO WK-C-CAT-TOTAL-CCY WK-C-CAT-TOTAL-XOF.
071200
071300*----------------------------------------------------------------*
071400 E159-PRINT-CATEGORY-SUBTOTAL-EX.
071500*----------------------------------------------------------------*
071600     EXIT.
071700
071800*----------------------------------------------------------------*
071900 E180-PRINT-PROJECT-REJECTED.
072000*    BGV042 - PROJET ENTIEREMENT REJETE (BAILLEUR OU DEVISE
072100*    INCONNU) : AUCUNE LIGNE N'A ETE VALORISEE POUR CE PROJET,
072200*    SIMPLE RAPPEL SUR L'ETAT - PAS DE TOTAUX NI DE RAPPROCHEMENT.
072300*----------------------------------------------------------------*
072400     MOVE SPACES TO EL-TEXT.
072500     STRING "PROJET " WK-C-PRIOR-PRJ-CODE
072600            " - AUCUNE LIGNE VALORISEE (PROJET REJETE)"
072700            DELIMITED BY SIZE INTO EL-TEXT
072800     WRITE WK-C-REPORT-LINE FROM WK-C-ERROR-LINE
072900         AFTER ADVANCING 1 LINE.
073000
073100*----------------------------------------------------------------*
073200 E189-PRINT-PROJECT-REJECTED-EX.
073300*----------------------------------------------------------------*
073400     EXIT.
073500
073600*----------------------------------------------------------------*
073700 E200-PRINT-PROJECT-TOTALS.
073800*    ECART = TOTAL PROJET CALCULE XOF - BUDGET DECLARE XOF.
073900*    SEUIL DE TOLERANCE : 1 POUR CENT DU BUDGET DECLARE.
074000*----------------------------------------------------------------*
074100     COMPUTE WK-C-VARIANCE-XOF =
074200             WK-C-PRJ-TOTAL-XOF
074300           - WK-C-PRJ-TAB-BUDGET-XOF (WK-C-CUR-PRJ-SUB).
074400
074500     COMPUTE WK-C-VARIANCE-LIMIT-XOF ROUNDED =
074600             WK-C-PRJ-TAB-BUDGET-XOF (WK-C-CUR-PRJ-SUB) * 0.01.
074700
074800     MOVE SPACES             TO WK-C-PROJECT-TOTAL-LINE.
074900     MOVE WK-C-PRJ-TOTAL-CCY TO PL-TOTAL-CCY.
075000     MOVE WK-C-PRJ-TOTAL-XOF TO PL-TOTAL-XOF.
075100     MOVE WK-C-VARIANCE-XOF  TO PL-VARIANCE-XOF.
075200
075300     IF  WK-C-VARIANCE-XOF NOT > WK-C-VARIANCE-LIMIT-XOF
075400     AND WK-C-VARIANCE-XOF NOT < (0 - WK-C-VARIANCE-LIMIT-XOF)
075500         MOVE "OK   " TO PL-FLAG
075600     ELSE
075700         MOVE "ECART" TO PL-FLAG
075800     END-IF.
075900
076000     WRITE WK-C-REPORT-LINE FROM WK-C-PROJECT-TOTAL-LINE
076100         AFTER ADVANCING 1 LINE.
076200
076300     MOVE ZERO TO WK-C-CUR-PRJ-SUB.
076400
076500*----------------------------------------------------------------*
076600 E299-PRINT-PROJECT-TOTALS-EX.
076700*----------------------------------------------------------------*
076800     EXIT.
076900
077000*----------------------------------------------------------------*
077100 F100-PRINT-GRAND-TOTALS.
077200*----------------------------------------------------------------*
077300     MOVE SPACES                 TO WK-C-GRAND-TOTAL-LINE.
077400     MOVE WK-C-GRAND-TOTAL-XOF   TO GL-GRAND-TOTAL-XOF.
077500     WRITE WK-C-REPORT-LINE FROM WK-C-GRAND-TOTAL-LINE
077600         AFTER ADVANCING 2 LINES.
077700
077800     MOVE SPACES                 TO WK-C-COUNTS-LINE.
077900     MOVE WK-C-LINES-READ        TO FL-LINES-READ.
078000     MOVE WK-C-LINES-WRITTEN     TO FL-LINES-WRITTEN.
078100     MOVE WK-C-LINES-REJECTED    TO FL-LINES-REJECTED.
078200     WRITE WK-C-REPORT-LINE FROM WK-C-COUNTS-LINE
078300         AFTER ADVANCING 1 LINE.
078400
078500*----------------------------------------------------------------*
078600 F199-PRINT-GRAND-TOTALS-EX.
078700*----------------------------------------------------------------*
078800     EXIT.
078900
079000*----------------------------------------------------------------*
079100 Y900-ABNORMAL-TERMINATION.
079200*----------------------------------------------------------------*
079300     DISPLAY "BGVMAIN - ABNORMAL TERMINATION".
079400     STOP RUN.
079500
079600*----------------------------------------------------------------*
079700 Z000-END-PROGRAM-ROUTINE.
079800*----------------------------------------------------------------*
079900     CLOSE DONOR-FILE
080000           PROJECT-FILE
080100           BUDGET-LINE-FILE
080200           BUDGET-MASTER-FILE
080300           BUDGET-REPORT-FILE.
080400
080500*----------------------------------------------------------------*
080600 Z099-END-PROGRAM-ROUTINE-EX.
080700*----------------------------------------------------------------*
080800     EXIT.
080900
081000******************************************************************
081100*************** END OF PROGRAM SOURCE -  BGVMAIN ****************
081200******************************************************************
