000100*-----------------------------------------------------------*
000200* CURCK.cpybk
000300* LINKAGE PARAMETER RECORD FOR CALL "BGVCURCK".
000400* CALLER MOVES WK-C-CURCK-CODE AND CALLS; BGVCURCK RETURNS
000500* WK-C-CURCK-FOUND, THE NAME AND THE RATE TO XOF.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* BGV001  14/03/1991  ASARR   - INITIAL VERSION.                  BGV001  
001000*-----------------------------------------------------------*
001100 01  WK-C-CURCK-RECORD.
001200     05  WK-C-CURCK-INPUT.
001300         10  WK-C-CURCK-CODE          PIC X(03).
001400         10  FILLER                   PIC X(01).
001500     05  WK-C-CURCK-OUTPUT.
001600         10  WK-C-CURCK-FOUND         PIC X(01).
001700         10  WK-C-CURCK-NAME          PIC X(20).
001800         10  WK-C-CURCK-RATE-XOF      PIC 9(05)V99.
001900         10  FILLER                   PIC X(01).
