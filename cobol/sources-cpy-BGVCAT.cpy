000100*-----------------------------------------------------------*
000200* BGVCAT.cpybk
000300* I-O FORMAT : CAT-RECORD  FROM FILE CATEGORY REFERENCE
000400* SYSCOHADA BUDGET CATEGORY CODES USED TO CLASSIFY EVERY
000500* BUDGET LINE OF EVERY PROJECT.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* BGV001  14/03/1991  ASARR   - INITIAL VERSION - LABOR,          BGV001  
001000*                       TRAVEL, SUPPLIES, ADMIN.
001100* BGV019  07/06/2003  MDIOP   - ADDED PROGRAM, OVERHEAD AND       BGV019  
001200*                       AUDIT CATEGORIES PER THE BAILLEURS'
001300*                       REPORTING FORMAT REVISION.
001400* BGV033  06/04/2015  CNDOUR  - RECAST AS A RAW BUFFER WITH       BGV033  
001500*                       REDEFINES, IN LINE WITH THE OTHER
001600*                       REFERENCE COPYBOOKS OF THIS SYSTEM.
001700*-----------------------------------------------------------*
001800     05  CAT-RECORD              PIC X(39).
001900     05  CAT-RECORD-R  REDEFINES CAT-RECORD.
002000         10  CAT-CODE             PIC X(08).
002100*                                    CATEGORY CODE
002200         10  CAT-NAME             PIC X(30).
002300*                                    CATEGORY DISPLAY NAME
002400         10  FILLER               PIC X(01)  VALUE SPACES.
