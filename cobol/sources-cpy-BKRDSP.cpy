000100*-----------------------------------------------------------*
000200* BKRDSP.cpybk
000300* I-O FORMAT : DSP-RECORD  FROM FILE BACKUP DISPOSITION
000400* OUTPUT OF BKRMAIN - EVERY CATALOG RECORD REWRITTEN WITH
000500* THE RETENTION ACTION DECIDED BY THE RUN.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* BKR006  17/10/2001  MDIOP   - INITIAL VERSION.                  BKR006  
001000*-----------------------------------------------------------*
001100     05  DSP-RECORD              PIC X(78).
001200     05  DSP-RECORD-R  REDEFINES DSP-RECORD.
001300         10  DSP-TYPE             PIC X(07).
001400         10  DSP-FILENAME         PIC X(40).
001500         10  DSP-SIZE             PIC 9(10).
001600         10  DSP-DATE             PIC 9(08).
001700         10  DSP-TIME             PIC 9(06).
001800         10  DSP-ACTION           PIC X(06).
001900             88  DSP-ACTION-KEEP          VALUE "KEEP  ".
002000             88  DSP-ACTION-DELETE        VALUE "DELETE".
002100         10  FILLER               PIC X(01)  VALUE SPACES.
